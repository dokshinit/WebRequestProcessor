000100*-----------------------------------------------------------------*
000200*    WFPSAL    - FUEL CARD SALE (EXPENDITURE) EXTRACT RECORD       *
000300*-----------------------------------------------------------------*
000400*    RESHOD TABLE OF THE CLIENT TURNOVER REPORT (WFPTURN).  PRE-  *
000500*    SORTED UPSTREAM BY ACCOUNT TYPE, FUEL GRADE, THEN UNIT PRICE.*
000600*-----------------------------------------------------------------*
000700 01  WFP-SALE-REC.
000800     05  WFP-SAL-ACCTYPE         PIC 9(01).
000900     05  WFP-SAL-OIL             PIC 9(02).
001000     05  WFP-SAL-PRICE           PIC S9(7)V9(2) COMP-3.
001100     05  WFP-SAL-VOLUME          PIC S9(9)V9(3) COMP-3.
001200     05  WFP-SAL-AMT             PIC S9(9)V9(2) COMP-3.
001300     05  FILLER                  PIC X(20).
