000100*-----------------------------------------------------------------*
000200*    WFPREQ    - REPORT REQUEST QUEUE RECORD                       *
000300*-----------------------------------------------------------------*
000400*    ONE ROW PER QUEUED REPORT REQUEST.  THE ON-LINE PERSONAL     *
000500*    CABINET WRITES THE REQUEST; THIS BATCH JOB (WFPDRV1) READS   *
000600*    REQUESTS ALREADY SELECTED IN STATE 'PROCESSING' AND REWRITES *
000700*    THE RECORD WITH ITS NEW STATE WHEN DONE.                     *
000800*-----------------------------------------------------------------*
000900 01  WFP-REQUEST-REC.
001000     05  WFP-REQ-ID              PIC 9(09).
001100     05  WFP-REQ-FIRM            PIC 9(03).
001200     05  WFP-REQ-CLIENT          PIC 9(09).
001300     05  WFP-REQ-SUB             PIC 9(09).
001400     05  WFP-REQ-TYPE            PIC 9(01).
001500         88  WFP-REQ-TURNOVER               VALUE 1.
001600         88  WFP-REQ-TRANSACT               VALUE 2.
001700         88  WFP-REQ-CARDLIST               VALUE 3.
001800     05  WFP-REQ-STATE           PIC X(01).
001900         88  WFP-REQ-PROCESSING             VALUE 'P'.
002000         88  WFP-REQ-FINISHED               VALUE 'F'.
002100         88  WFP-REQ-SENDING                VALUE 'S'.
002200         88  WFP-REQ-ERROR                  VALUE 'E'.
002300     05  WFP-REQ-RETRY           PIC 9(02) COMP-3.
002400     05  WFP-REQ-EMAIL-FLAG      PIC X(01).
002500         88  WFP-REQ-HAS-EMAIL              VALUE 'Y'.
002600     05  WFP-REQ-PARMS.
002700         10  WFP-REQ-DTSTART     PIC 9(08).
002800         10  WFP-REQ-DTEND       PIC 9(08).
002900         10  WFP-REQ-AZS-FILT    PIC 9(05).
003000         10  WFP-REQ-MODE        PIC 9(01).
003100         10  WFP-REQ-WORK-FILT   PIC S9(01).
003200         10  WFP-REQ-WORK-GIVEN  PIC X(01).
003300             88  WFP-REQ-WORK-IS-SET        VALUE 'Y'.
003400         10  WFP-REQ-AZS-GIVEN   PIC X(01).
003500             88  WFP-REQ-AZS-IS-SET         VALUE 'Y'.
003600*        FOR CARD-LIST REQUESTS WFP-REQ-DTEND CARRIES THE
003700*        AS-OF DATE INSTEAD OF A RANGE END -- ONE DATE PARM.
003800     05  WFP-REQ-OUT-FILE        PIC X(40).
003900     05  WFP-REQ-OUT-SIZE        PIC 9(09) COMP-3.
004000     05  WFP-REQ-RESULT-TXT      PIC X(200).
004100     05  FILLER                  PIC X(30).
