000100*-----------------------------------------------------------------*
000200*    WFPPAY    - FUEL CARD PAYMENT (RECEIPT) EXTRACT RECORD        *
000300*-----------------------------------------------------------------*
000400*    PRIHOD TABLE OF THE CLIENT TURNOVER REPORT (WFPTURN).  PRE-  *
000500*    SORTED UPSTREAM BY DOCUMENT DATE THEN DOCUMENT NUMBER.       *
000600*-----------------------------------------------------------------*
000700 01  WFP-PAY-REC.
000800     05  WFP-PAY-DOCDT           PIC 9(08).
000900     05  WFP-PAY-DOC             PIC X(40).
001000     05  WFP-PAY-ACCTYPE         PIC 9(01).
001100     05  WFP-PAY-OIL             PIC 9(02).
001200     05  WFP-PAY-VOLUME          PIC S9(9)V9(3) COMP-3.
001300     05  WFP-PAY-AMT             PIC S9(9)V9(2) COMP-3.
001400     05  FILLER                  PIC X(20).
