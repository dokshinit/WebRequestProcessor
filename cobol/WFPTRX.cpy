000100*-----------------------------------------------------------------*
000200*    WFPTRX    - FUEL DISPENSING TRANSACTION EXTRACT RECORD        *
000300*-----------------------------------------------------------------*
000400*    DETAIL ROW OF THE CLIENT TRANSACTIONS REPORT (WFPTRAN).      *
000500*    PRE-SORTED UPSTREAM BY THE GROUP/SUBGROUP KEYS OF WHICHEVER  *
000600*    GROUPING MODE THE REQUEST SELECTED, THEN BY START TIME.      *
000700*-----------------------------------------------------------------*
000800 01  WFP-TRX-REC.
000900     05  WFP-TRX-IDD             PIC 9(09).
001000     05  WFP-TRX-DTSTART         PIC 9(14).
001100     05  WFP-TRX-DTEND           PIC 9(14).
001200     05  WFP-TRX-CARD-FULL       PIC X(16).
001300     05  WFP-TRX-CARD-DISP REDEFINES WFP-TRX-CARD-FULL.
001400         10  FILLER              PIC X(03).
001500         10  WFP-TRX-CARD-13     PIC X(13).
001600     05  WFP-TRX-CARD-INFO       PIC X(80).
001700     05  WFP-TRX-AZS             PIC 9(05).
001800     05  WFP-TRX-TRK             PIC 9(03).
001900     05  WFP-TRX-OIL             PIC 9(02).
002000     05  WFP-TRX-ACCTYPE         PIC 9(01).
002100     05  WFP-TRX-PRICE           PIC S9(7)V9(2) COMP-3.
002200     05  WFP-TRX-VOLREQ          PIC S9(7)V9(3) COMP-3.
002300     05  WFP-TRX-VOLUME          PIC S9(7)V9(3) COMP-3.
002400     05  WFP-TRX-AMT             PIC S9(9)V9(2) COMP-3.
002500     05  FILLER                  PIC X(20).
