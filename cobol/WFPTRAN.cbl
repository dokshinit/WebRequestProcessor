000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             WFPTRAN.
000300 AUTHOR.                 R L OKUNEV.
000400 INSTALLATION.           TRANZIT DATA CENTER.
000500 DATE-WRITTEN.           04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------*
000900*    WFPTRAN - CLIENT TRANSACTION REPORT                          *
001000*                                                                  *
001100*    CALLED BY WFPDRV1 FOR SUB-TYPE 2 REQUESTS.  LISTS EVERY      *
001200*    FUEL DISPENSING TRANSACTION FOR ONE CLIENT OVER THE          *
001300*    REQUESTED PERIOD, OPTIONALLY LIMITED TO ONE STATION, GROUPED *
001400*    AND TOTALLED ACCORDING TO THE REQUEST'S MODE PARAMETER.      *
001500*    THE EXTRACT ARRIVES PRE-SORTED BY WHICHEVER KEYS THE MODE    *
001600*    CALLS FOR, THEN BY TRANSACTION START TIME - THIS PROGRAM     *
001700*    DOES NOT SORT.                                                *
001800*-----------------------------------------------------------------*
001900*    AMENDMENT HISTORY
002000*-----------------------------------------------------------------*
002100*    04/11/91  RLO  228811  ORIGINAL PROGRAM - TRANSACTION DETAIL
002200*    04/11/91  RLO  228811  REPORT, GROUPED BY CARD THEN FUEL
002300*    04/11/91  RLO  228811  GRADE BY DEFAULT.
002400*    19/07/93  JMV  229015  GRAND ACCUMULATORS MOVED OUT TO THE
002500*    19/07/93  JMV  229015  SHARED WFPCTLB ROUTINE.
002600*    12/11/93  RLO  229198  FOUR ALTERNATE GROUPING MODES ADDED -
002700*    12/11/93  RLO  229198  TIME ONLY, OIL-THEN-TIME, OIL-THEN-
002800*    12/11/93  RLO  229198  CARD-THEN-TIME - ON TOP OF THE
002900*    12/11/93  RLO  229198  ORIGINAL CARD-THEN-OIL-THEN-TIME.
003000*    03/03/95  RLO  229310  CARD-OIL-TIME CONFIRMED AS THE
003100*    03/03/95  RLO  229310  DEFAULT MODE WHEN THE REQUEST LEAVES
003200*    03/03/95  RLO  229310  THE MODE PARAMETER AT ZERO.
003300*    22/08/96  DKZ  229588  STATION (AZS) FILTER NOW APPLIED AT
003400*    22/08/96  DKZ  229588  THE READ - ROWS FOR OTHER STATIONS
003500*    22/08/96  DKZ  229588  ARE SKIPPED BEFORE WFPCTLB SEES THEM.
003600*    14/01/98  RLO  229804  CARD NUMBER ON THE DETAIL LINE SHOWS
003700*    14/01/98  RLO  229804  ONLY THE LAST 13 DIGITS, SAME AS THE
003800*    14/01/98  RLO  229804  CARD LIST REPORT.
003900*    09/12/99  RLO  229960  Y2K - TRANSACTION TIMESTAMP FIELDS
004000*    09/12/99  RLO  229960  NOW CARRY A 4-DIGIT YEAR.
004100*    17/05/01  JMV  230122  "NO DATA AT ALL" LINE ADDED WHEN THE
004200*    17/05/01  JMV  230122  EXTRACT IS EMPTY (SEE WFPCTLB 230122).
004300*    14/09/01  JMV  230415  GROUP/SUBGROUP TOTAL LINES NOW READ
004400*    14/09/01  JMV  230415  WFPCTLB'S BROKE-KEY/BROKE-TOTAL FIELDS
004500*    14/09/01  JMV  230415  (SEE WFPCTLB 230410) SO THEY TITLE AND
004600*    14/09/01  JMV  230415  FOOT THE GROUP THAT JUST ENDED, NOT
004700*    14/09/01  JMV  230415  THE ONE THAT JUST STARTED.
004800*    10/08/26  DKZ  230562  FMTN2 "/10" WAS BEING APPLIED TO THE
004900*    10/08/26  DKZ  230562  TRANSACTION VOLUME AND EVERY BREAK
005000*    10/08/26  DKZ  230562  TOTAL COLUMN, NOT JUST THE HRANENIE
005100*    10/08/26  DKZ  230562  SALDO FIELD IT WAS WRITTEN FOR - ALL
005200*    10/08/26  DKZ  230562  FOUR WERE PRINTING ONE-TENTH OF TRUE.
005300*    10/08/26  DKZ  230562  DIVISION REMOVED - SOURCE FIELDS ARE
005400*    10/08/26  DKZ  230562  ALREADY SCALED TO THREE DECIMALS.
005500*-----------------------------------------------------------------*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT WPTRNEX ASSIGN TO WPTRNEX
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WFP-TRNEX-STAT.
006500     SELECT WPRPTOT ASSIGN TO WPRPTOT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WFP-RPTOT-STAT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  WPTRNEX
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  WPTRNEX-REC                 PIC X(200).
007400 FD  WPRPTOT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  WPRPTOT-REC                 PIC X(132).
007800 WORKING-STORAGE SECTION.
007900 01  WFP-TRAN-SWITCHES.
008000     05  WFP-TRNEX-STAT          PIC X(02)  VALUE SPACES.
008100         88  WFP-TRNEX-OK                   VALUE '00'.
008200     05  WFP-RPTOT-STAT          PIC X(02)  VALUE SPACES.
008300     05  WFP-TRAN-EOF-SW         PIC X(01)  VALUE 'N'.
008400         88  WFP-TRAN-AT-EOF                VALUE 'Y'.
008500 01  WFP-TRAN-MODE-WORK.
008600*        WFP-TRAN-GRP-DIM/SUB-DIM TELL WHICH FIELD CARRIES THE
008700*        GROUP AND SUBGROUP KEY FOR THE SELECTED MODE - 'C' CARD,
008800*        'O' FUEL GRADE, 'N' NO KEY (NOT GROUPED ON THIS LEVEL).
008900*        SET ONCE AT START-UP FROM THE REQUEST'S MODE PARAMETER.
009000     05  WFP-TRAN-MODE           PIC 9(01)  VALUE 4.
009100         88  WFP-TRAN-MODE-TIME               VALUE 1.
009200         88  WFP-TRAN-MODE-CARD-TIME          VALUE 2.
009300         88  WFP-TRAN-MODE-OIL-TIME           VALUE 3.
009400         88  WFP-TRAN-MODE-CARD-OIL-TIME      VALUE 4.
009500         88  WFP-TRAN-MODE-OIL-CARD-TIME      VALUE 5.
009600     05  WFP-TRAN-GRP-DIM        PIC X(01)  VALUE 'N'.
009700     05  WFP-TRAN-SUB-DIM        PIC X(01)  VALUE 'N'.
009800*        STAND-ALONE COUNT OF ROWS SKIPPED BY THE AZS FILTER IN
009900*        2100-READ-TRX - NOT PRINTED, KEPT SO A ZERO-DETAIL RUN CAN
010000*        BE TOLD APART FROM AN EMPTY FILE WHEN THE JOB IS RE-RUN.
010100 77  WFP-TRAN-SKIP-CNT           PIC S9(7)  COMP  VALUE ZEROS.
010200 01  WFP-TRAN-COUNTERS.
010300     05  WFP-TRAN-LINES          PIC S9(7)  COMP  VALUE ZEROS.
010400 01  WFP-TRAN-DTTM-WORK.
010500     05  WFP-TRAN-DTTM           PIC 9(14)  VALUE ZEROS.
010600     05  WFP-TRAN-DTTM-ALT REDEFINES WFP-TRAN-DTTM.
010700         10  WFP-TRAN-DTTM-CCYY  PIC 9(04).
010800         10  WFP-TRAN-DTTM-MM    PIC 9(02).
010900         10  WFP-TRAN-DTTM-DD    PIC 9(02).
011000         10  WFP-TRAN-DTTM-HH    PIC 9(02).
011100         10  WFP-TRAN-DTTM-MI    PIC 9(02).
011200         10  WFP-TRAN-DTTM-SS    PIC 9(02).
011300 01  WFP-TRAN-EDIT-AREAS.
011400     05  WFP-TRAN-DTTM-TXT       PIC X(16)  VALUE SPACES.
011500     05  WFP-TRAN-CARD-TXT       PIC X(16)  VALUE SPACES.
011600     05  WFP-TRAN-OIL-TXT        PIC X(16)  VALUE SPACES.
011700     05  WFP-TRAN-OIL-DSC-WK     PIC X(08)  VALUE SPACES.
011800     05  WFP-TRAN-OIL-CD-WK      PIC 9(02)  VALUE ZEROS.
011900*        LAST 13 DIGITS OF WHICHEVER CARD NUMBER THE GROUP OR
012000*        SUBGROUP JUST BROKE ON, UNPACKED FOR THE TOTAL LINE.
012100     05  WFP-TRAN-CARD-BRK-WK    PIC X(16)  VALUE SPACES.
012200     05  WFP-TRAN-CARD-BRK-ALT REDEFINES WFP-TRAN-CARD-BRK-WK.
012300         10  FILLER              PIC X(03).
012400         10  WFP-TRAN-CARD-BRK-13 PIC X(13).
012500     05  WFP-TRAN-QTY-NUM        PIC S9(7)V9(2) COMP-3 VALUE ZEROS.
012600     05  WFP-TRAN-QTY-ED         PIC ---,---,--9.99.
012700     05  WFP-TRAN-AMT-ED         PIC ---,---,--9.99.
012800     05  WFP-TRAN-PRICE-ED       PIC ------9.99.
012900     05  WFP-TRAN-AZS-ED         PIC ZZZZ9.
013000     05  WFP-TRAN-TRK-ED         PIC ZZ9.
013100*-----------------------------------------------------------------*
013200*    TRANSACTION DETAIL / SUMMARY LINE - THE COLUMN ORDER OF THE
013300*    FIRST THREE SLOTS DEPENDS ON THE SELECTED MODE (SEE 3300 AND
013400*    THE WFP-TRAN-MODE-WORK GROUP ABOVE); THE STATION THROUGH
013500*    AMOUNT COLUMNS NEVER MOVE.
013600*-----------------------------------------------------------------*
013700 01  WFP-TRAN-DET-LINE.
013800     05  FILLER                  PIC X(02)  VALUE SPACES.
013900     05  WFP-TRAN-SLOT-GROUP.
014000         10  TL-TRX-SLOT1        PIC X(16)  VALUE SPACES.
014100         10  FILLER              PIC X(01)  VALUE SPACES.
014200         10  TL-TRX-SLOT2        PIC X(16)  VALUE SPACES.
014300         10  FILLER              PIC X(01)  VALUE SPACES.
014400         10  TL-TRX-SLOT3        PIC X(16)  VALUE SPACES.
014500*        GROUP, SUBGROUP AND GRAND SUMMARY LINES USE THE WHOLE
014600*        50 BYTES AS ONE TEXT FIELD INSTEAD OF THREE COLUMNS.
014700     05  WFP-TRAN-SLOT-TEXT REDEFINES WFP-TRAN-SLOT-GROUP.
014800         10  TL-TRX-TEXT         PIC X(50).
014900     05  FILLER                  PIC X(02)  VALUE SPACES.
015000     05  TL-TRX-AZS              PIC X(06)  VALUE SPACES.
015100     05  FILLER                  PIC X(01)  VALUE SPACES.
015200     05  TL-TRX-TRK              PIC X(04)  VALUE SPACES.
015300     05  FILLER                  PIC X(02)  VALUE SPACES.
015400     05  TL-TRX-PRICE            PIC X(10)  VALUE SPACES.
015500     05  FILLER                  PIC X(01)  VALUE SPACES.
015600     05  TL-TRX-QTY              PIC X(14)  VALUE SPACES.
015700     05  FILLER                  PIC X(01)  VALUE SPACES.
015800     05  TL-TRX-AMT              PIC X(14)  VALUE SPACES.
015900     05  FILLER                  PIC X(25)  VALUE SPACES.
016000*-----------------------------------------------------------------*
016100*    ONE HEADING/TEXT LINE, REUSED FOR EVERY BANNER
016200*-----------------------------------------------------------------*
016300 01  WFP-TRAN-TEXT-LINE.
016400     05  TL-TEXT                 PIC X(80)  VALUE SPACES.
016500     05  FILLER                  PIC X(52)  VALUE SPACES.
016600 COPY WFPLKP.
016700 COPY WFPCTB.
016800 COPY WFPTRX.
016900 LINKAGE SECTION.
017000 COPY WFPCLI.
017100 COPY WFPREQ.
017200 COPY WFPRPT.
017300 PROCEDURE DIVISION USING WFP-CLIENT-REC
017400                          WFP-REQ-PARMS
017500                          WFP-RPT-RESULT.
017600*-----------------------------------------------------------------*
017700 1000-MAINLINE SECTION.
017800*-----------------------------------------------------------------*
017900     MOVE 'O' TO WFP-RPT-STATUS.
018000     MOVE ZEROS TO WFP-RPT-LINE-CNT.
018100     MOVE ZEROS TO WFP-TRAN-LINES.
018200     PERFORM 1100-SET-MODE-FLAGS THRU 1100-EXIT.
018300     MOVE 'ТРАНЗАКЦИИ КЛИЕНТА' TO TL-TEXT OF WFP-TRAN-TEXT-LINE.
018400     OPEN OUTPUT WPRPTOT.
018500     PERFORM 8900-WRITE-TEXT-LINE THRU 8900-EXIT.
018600     OPEN INPUT WPTRNEX.
018700     MOVE 'N' TO WFP-TRAN-EOF-SW.
018800     MOVE SPACES TO WFP-CTB-AREA.
018900     MOVE 'Y' TO WFP-CTB-FIRST-ROW.
019000     MOVE ZEROS TO WFP-CTB-ALL-AMT WFP-CTB-ALL-VOL WFP-CTB-ALL-CNT.
019100     IF WFP-TRAN-SUB-DIM EQUAL 'N'
019200         MOVE 'N' TO WFP-CTB-HAS-SUBGRP
019300     ELSE
019400         MOVE 'Y' TO WFP-CTB-HAS-SUBGRP
019500     END-IF.
019600     PERFORM 2100-READ-TRX THRU 2100-EXIT.
019700     PERFORM 2200-PROCESS-ROW THRU 2200-EXIT
019800             UNTIL WFP-TRAN-AT-EOF.
019900     MOVE 'E' TO WFP-CTB-FUNCTION.
020000     CALL 'WFPCTLB' USING WFP-CTB-AREA.
020100     IF WFP-CTB-IS-FIRST-ROW
020200         PERFORM 3900-PRINT-NODATA THRU 3900-EXIT
020300     ELSE
020400         IF WFP-CTB-GROUP-CHANGED
020500             IF WFP-TRAN-SUB-DIM NOT EQUAL 'N'
020600                 PERFORM 3600-PRINT-SUBGRP-TOT THRU 3600-EXIT
020700             END-IF
020800             IF WFP-TRAN-GRP-DIM NOT EQUAL 'N'
020900                 PERFORM 3700-PRINT-GRP-TOT THRU 3700-EXIT
021000             END-IF
021100         END-IF
021200         PERFORM 3800-PRINT-GRAND THRU 3800-EXIT
021300     END-IF.
021400     CLOSE WPTRNEX.
021500     CLOSE WPRPTOT.
021600     MOVE WFP-TRAN-LINES TO WFP-RPT-LINE-CNT.
021700     GOBACK.
021800 1000-MAINLINE-EXIT.
021900     EXIT.
022000*-----------------------------------------------------------------*
022100 1100-SET-MODE-FLAGS SECTION.
022200*-----------------------------------------------------------------*
022300     MOVE WFP-REQ-MODE TO WFP-TRAN-MODE.
022400     IF WFP-TRAN-MODE EQUAL ZEROS
022500         MOVE 4 TO WFP-TRAN-MODE
022600     END-IF.
022700     EVALUATE TRUE
022800         WHEN WFP-TRAN-MODE-TIME
022900             MOVE 'N' TO WFP-TRAN-GRP-DIM
023000             MOVE 'N' TO WFP-TRAN-SUB-DIM
023100         WHEN WFP-TRAN-MODE-CARD-TIME
023200             MOVE 'C' TO WFP-TRAN-GRP-DIM
023300             MOVE 'N' TO WFP-TRAN-SUB-DIM
023400         WHEN WFP-TRAN-MODE-OIL-TIME
023500             MOVE 'O' TO WFP-TRAN-GRP-DIM
023600             MOVE 'N' TO WFP-TRAN-SUB-DIM
023700         WHEN WFP-TRAN-MODE-CARD-OIL-TIME
023800             MOVE 'C' TO WFP-TRAN-GRP-DIM
023900             MOVE 'O' TO WFP-TRAN-SUB-DIM
024000         WHEN WFP-TRAN-MODE-OIL-CARD-TIME
024100             MOVE 'O' TO WFP-TRAN-GRP-DIM
024200             MOVE 'C' TO WFP-TRAN-SUB-DIM
024300     END-EVALUATE.
024400 1100-EXIT.
024500     EXIT.
024600*-----------------------------------------------------------------*
024700 2100-READ-TRX SECTION.
024800*-----------------------------------------------------------------*
024900     READ WPTRNEX INTO WFP-TRX-REC
025000         AT END
025100             MOVE 'Y' TO WFP-TRAN-EOF-SW
025200     END-READ.
025300     IF NOT WFP-TRAN-AT-EOF
025400         IF WFP-REQ-AZS-IS-SET
025500             IF WFP-TRX-AZS NOT EQUAL WFP-REQ-AZS-FILT
025600                 ADD 1 TO WFP-TRAN-SKIP-CNT
025700                 GO TO 2100-READ-TRX
025800             END-IF
025900         END-IF
026000     END-IF.
026100 2100-EXIT.
026200     EXIT.
026300*-----------------------------------------------------------------*
026400 2200-PROCESS-ROW SECTION.
026500*-----------------------------------------------------------------*
026600     MOVE 'D' TO WFP-CTB-FUNCTION.
026700     EVALUATE WFP-TRAN-GRP-DIM
026800         WHEN 'C'
026900             MOVE WFP-TRX-CARD-FULL TO WFP-CTB-GROUP-KEY
027000         WHEN 'O'
027100             MOVE WFP-TRX-OIL       TO WFP-CTB-GROUP-KEY
027200         WHEN OTHER
027300             MOVE SPACES             TO WFP-CTB-GROUP-KEY
027400     END-EVALUATE.
027500     EVALUATE WFP-TRAN-SUB-DIM
027600         WHEN 'C'
027700             MOVE WFP-TRX-CARD-FULL TO WFP-CTB-SUBGRP-KEY
027800         WHEN 'O'
027900             MOVE WFP-TRX-OIL       TO WFP-CTB-SUBGRP-KEY
028000         WHEN OTHER
028100             MOVE SPACES             TO WFP-CTB-SUBGRP-KEY
028200     END-EVALUATE.
028300     MOVE WFP-TRX-AMT      TO WFP-CTB-DET-AMT.
028400     MOVE WFP-TRX-VOLUME   TO WFP-CTB-DET-VOL.
028500     MOVE 1                TO WFP-CTB-DET-CNT.
028600     CALL 'WFPCTLB' USING WFP-CTB-AREA.
028700     IF WFP-CTB-GROUP-CHANGED
028800         IF NOT WFP-CTB-IS-FIRST-ROW
028900             IF WFP-TRAN-SUB-DIM NOT EQUAL 'N'
029000                 PERFORM 3600-PRINT-SUBGRP-TOT THRU 3600-EXIT
029100             END-IF
029200             IF WFP-TRAN-GRP-DIM NOT EQUAL 'N'
029300                 PERFORM 3700-PRINT-GRP-TOT THRU 3700-EXIT
029400             END-IF
029500         END-IF
029600     ELSE
029700         IF WFP-CTB-SUBGRP-CHANGED
029800             PERFORM 3600-PRINT-SUBGRP-TOT THRU 3600-EXIT
029900         END-IF
030000     END-IF.
030100     PERFORM 3300-PRINT-DETAIL THRU 3300-EXIT.
030200     PERFORM 2100-READ-TRX     THRU 2100-EXIT.
030300 2200-EXIT.
030400     EXIT.
030500*-----------------------------------------------------------------*
030600 3300-PRINT-DETAIL SECTION.
030700*-----------------------------------------------------------------*
030800     MOVE SPACES TO WFP-TRAN-DET-LINE.
030900     PERFORM 8300-FORMAT-DTTM THRU 8300-EXIT.
031000     IF WFP-TRAN-GRP-DIM EQUAL 'C' OR WFP-TRAN-SUB-DIM EQUAL 'C'
031100         MOVE WFP-DASH        TO WFP-TRAN-CARD-TXT
031200     ELSE
031300         MOVE WFP-TRX-CARD-13 TO WFP-TRAN-CARD-TXT
031400     END-IF.
031500     IF WFP-TRAN-GRP-DIM EQUAL 'O' OR WFP-TRAN-SUB-DIM EQUAL 'O'
031600         MOVE WFP-DASH        TO WFP-TRAN-OIL-TXT
031700     ELSE
031800         PERFORM 8100-LOOKUP-TRX-OIL THRU 8100-EXIT
031900         MOVE WFP-TRAN-OIL-DSC-WK TO WFP-TRAN-OIL-TXT
032000     END-IF.
032100     EVALUATE TRUE
032200         WHEN WFP-TRAN-MODE-TIME
032300             MOVE WFP-TRAN-DTTM-TXT TO TL-TRX-SLOT1
032400             MOVE WFP-TRAN-CARD-TXT TO TL-TRX-SLOT2
032500             MOVE WFP-TRAN-OIL-TXT  TO TL-TRX-SLOT3
032600         WHEN WFP-TRAN-MODE-CARD-TIME
032700             MOVE WFP-TRAN-CARD-TXT TO TL-TRX-SLOT1
032800             MOVE WFP-TRAN-DTTM-TXT TO TL-TRX-SLOT2
032900             MOVE WFP-TRAN-OIL-TXT  TO TL-TRX-SLOT3
033000         WHEN WFP-TRAN-MODE-OIL-TIME
033100             MOVE WFP-TRAN-OIL-TXT  TO TL-TRX-SLOT1
033200             MOVE WFP-TRAN-DTTM-TXT TO TL-TRX-SLOT2
033300             MOVE WFP-TRAN-CARD-TXT TO TL-TRX-SLOT3
033400         WHEN WFP-TRAN-MODE-CARD-OIL-TIME
033500             MOVE WFP-TRAN-CARD-TXT TO TL-TRX-SLOT1
033600             MOVE WFP-TRAN-OIL-TXT  TO TL-TRX-SLOT2
033700             MOVE WFP-TRAN-DTTM-TXT TO TL-TRX-SLOT3
033800         WHEN WFP-TRAN-MODE-OIL-CARD-TIME
033900             MOVE WFP-TRAN-OIL-TXT  TO TL-TRX-SLOT1
034000             MOVE WFP-TRAN-CARD-TXT TO TL-TRX-SLOT2
034100             MOVE WFP-TRAN-DTTM-TXT TO TL-TRX-SLOT3
034200     END-EVALUATE.
034300     MOVE WFP-TRX-AZS TO WFP-TRAN-AZS-ED.
034400     MOVE WFP-TRAN-AZS-ED TO TL-TRX-AZS.
034500     MOVE WFP-TRX-TRK TO WFP-TRAN-TRK-ED.
034600     MOVE WFP-TRAN-TRK-ED TO TL-TRX-TRK.
034700     MOVE WFP-TRX-PRICE TO WFP-TRAN-PRICE-ED.
034800     MOVE WFP-TRAN-PRICE-ED TO TL-TRX-PRICE.
034900     COMPUTE WFP-TRAN-QTY-NUM ROUNDED = WFP-TRX-VOLUME.
035000     MOVE WFP-TRAN-QTY-NUM TO WFP-TRAN-QTY-ED.
035100     MOVE WFP-TRAN-QTY-ED TO TL-TRX-QTY.
035200     MOVE WFP-TRX-AMT TO WFP-TRAN-AMT-ED.
035300     MOVE WFP-TRAN-AMT-ED TO TL-TRX-AMT.
035400     WRITE WPRPTOT-REC FROM WFP-TRAN-DET-LINE.
035500     ADD 1 TO WFP-TRAN-LINES.
035600 3300-EXIT.
035700     EXIT.
035800*-----------------------------------------------------------------*
035900 3600-PRINT-SUBGRP-TOT SECTION.
036000*-----------------------------------------------------------------*
036100     MOVE SPACES TO WFP-TRAN-DET-LINE.
036200     EVALUATE WFP-TRAN-SUB-DIM
036300         WHEN 'C'
036400             MOVE WFP-CTB-BRK-SUBGRP-KEY TO WFP-TRAN-CARD-BRK-WK
036500             STRING '    ИТОГО ПО КАРТЕ ' DELIMITED BY SIZE
036600                    WFP-TRAN-CARD-BRK-13 DELIMITED BY SPACE
036700                    ':' DELIMITED BY SIZE
036800                    INTO TL-TRX-TEXT
036900             END-STRING
037000         WHEN 'O'
037100             MOVE WFP-CTB-BRK-SUBGRP-KEY (1:2) TO WFP-TRAN-OIL-CD-WK
037200             PERFORM 8200-LOOKUP-GRP-OIL THRU 8200-EXIT
037300             STRING '    ИТОГО ПО ' DELIMITED BY SIZE
037400                    WFP-TRAN-OIL-DSC-WK DELIMITED BY SPACE
037500                    ':' DELIMITED BY SIZE
037600                    INTO TL-TRX-TEXT
037700             END-STRING
037800     END-EVALUATE.
037900     COMPUTE WFP-TRAN-QTY-NUM ROUNDED = WFP-CTB-BRK-SUB-VOL.
038000     MOVE WFP-TRAN-QTY-NUM TO WFP-TRAN-QTY-ED.
038100     MOVE WFP-TRAN-QTY-ED  TO TL-TRX-QTY.
038200     MOVE WFP-CTB-BRK-SUB-AMT TO WFP-TRAN-AMT-ED.
038300     MOVE WFP-TRAN-AMT-ED  TO TL-TRX-AMT.
038400     WRITE WPRPTOT-REC FROM WFP-TRAN-DET-LINE.
038500     ADD 1 TO WFP-TRAN-LINES.
038600 3600-EXIT.
038700     EXIT.
038800*-----------------------------------------------------------------*
038900 3700-PRINT-GRP-TOT SECTION.
039000*-----------------------------------------------------------------*
039100     MOVE SPACES TO WFP-TRAN-DET-LINE.
039200     EVALUATE WFP-TRAN-GRP-DIM
039300         WHEN 'C'
039400             MOVE WFP-CTB-BRK-GROUP-KEY TO WFP-TRAN-CARD-BRK-WK
039500             STRING '  ИТОГО ПО КАРТЕ ' DELIMITED BY SIZE
039600                    WFP-TRAN-CARD-BRK-13 DELIMITED BY SPACE
039700                    ':' DELIMITED BY SIZE
039800                    INTO TL-TRX-TEXT
039900             END-STRING
040000         WHEN 'O'
040100             MOVE WFP-CTB-BRK-GROUP-KEY (1:2) TO WFP-TRAN-OIL-CD-WK
040200             PERFORM 8200-LOOKUP-GRP-OIL THRU 8200-EXIT
040300             STRING '  ИТОГО ПО ' DELIMITED BY SIZE
040400                    WFP-TRAN-OIL-DSC-WK DELIMITED BY SPACE
040500                    ':' DELIMITED BY SIZE
040600                    INTO TL-TRX-TEXT
040700             END-STRING
040800     END-EVALUATE.
040900     COMPUTE WFP-TRAN-QTY-NUM ROUNDED = WFP-CTB-BRK-GRP-VOL.
041000     MOVE WFP-TRAN-QTY-NUM TO WFP-TRAN-QTY-ED.
041100     MOVE WFP-TRAN-QTY-ED  TO TL-TRX-QTY.
041200     MOVE WFP-CTB-BRK-GRP-AMT TO WFP-TRAN-AMT-ED.
041300     MOVE WFP-TRAN-AMT-ED  TO TL-TRX-AMT.
041400     WRITE WPRPTOT-REC FROM WFP-TRAN-DET-LINE.
041500     ADD 1 TO WFP-TRAN-LINES.
041600 3700-EXIT.
041700     EXIT.
041800*-----------------------------------------------------------------*
041900 3800-PRINT-GRAND SECTION.
042000*-----------------------------------------------------------------*
042100     MOVE SPACES TO WFP-TRAN-DET-LINE.
042200     MOVE 'ИТОГО ПО ТРАНЗАКЦИЯМ:' TO TL-TRX-TEXT.
042300     COMPUTE WFP-TRAN-QTY-NUM ROUNDED = WFP-CTB-ALL-VOL.
042400     MOVE WFP-TRAN-QTY-NUM TO WFP-TRAN-QTY-ED.
042500     MOVE WFP-TRAN-QTY-ED  TO TL-TRX-QTY.
042600     MOVE WFP-CTB-ALL-AMT  TO WFP-TRAN-AMT-ED.
042700     MOVE WFP-TRAN-AMT-ED  TO TL-TRX-AMT.
042800     WRITE WPRPTOT-REC FROM WFP-TRAN-DET-LINE.
042900     ADD 1 TO WFP-TRAN-LINES.
043000 3800-EXIT.
043100     EXIT.
043200*-----------------------------------------------------------------*
043300 3900-PRINT-NODATA SECTION.
043400*-----------------------------------------------------------------*
043500     MOVE SPACES TO WFP-TRAN-DET-LINE.
043600     MOVE 'ДАННЫЕ ОТСУТСТВУЮТ' TO TL-TRX-TEXT.
043700     WRITE WPRPTOT-REC FROM WFP-TRAN-DET-LINE.
043800     ADD 1 TO WFP-TRAN-LINES.
043900 3900-EXIT.
044000     EXIT.
044100*-----------------------------------------------------------------*
044200 8100-LOOKUP-TRX-OIL SECTION.
044300*-----------------------------------------------------------------*
044400     SET WFP-OIL-IX TO 1.
044500     SEARCH WFP-OIL-ENT
044600         AT END
044700             MOVE '??????' TO WFP-TRAN-OIL-DSC-WK
044800         WHEN WFP-OIL-COD (WFP-OIL-IX) EQUAL WFP-TRX-OIL
044900             MOVE WFP-OIL-DSC (WFP-OIL-IX) TO WFP-TRAN-OIL-DSC-WK
045000     END-SEARCH.
045100 8100-EXIT.
045200     EXIT.
045300*-----------------------------------------------------------------*
045400 8200-LOOKUP-GRP-OIL SECTION.
045500*-----------------------------------------------------------------*
045600     SET WFP-OIL-IX TO 1.
045700     SEARCH WFP-OIL-ENT
045800         AT END
045900             MOVE '??????' TO WFP-TRAN-OIL-DSC-WK
046000         WHEN WFP-OIL-COD (WFP-OIL-IX) EQUAL WFP-TRAN-OIL-CD-WK
046100             MOVE WFP-OIL-DSC (WFP-OIL-IX) TO WFP-TRAN-OIL-DSC-WK
046200     END-SEARCH.
046300 8200-EXIT.
046400     EXIT.
046500*-----------------------------------------------------------------*
046600 8300-FORMAT-DTTM SECTION.
046700*-----------------------------------------------------------------*
046800     MOVE WFP-TRX-DTSTART TO WFP-TRAN-DTTM.
046900     STRING WFP-TRAN-DTTM-CCYY DELIMITED BY SIZE
047000            '/'                DELIMITED BY SIZE
047100            WFP-TRAN-DTTM-MM   DELIMITED BY SIZE
047200            '/'                DELIMITED BY SIZE
047300            WFP-TRAN-DTTM-DD   DELIMITED BY SIZE
047400            ' '                DELIMITED BY SIZE
047500            WFP-TRAN-DTTM-HH   DELIMITED BY SIZE
047600            ':'                DELIMITED BY SIZE
047700            WFP-TRAN-DTTM-MI   DELIMITED BY SIZE
047800            INTO WFP-TRAN-DTTM-TXT
047900     END-STRING.
048000 8300-EXIT.
048100     EXIT.
048200*-----------------------------------------------------------------*
048300 8900-WRITE-TEXT-LINE SECTION.
048400*-----------------------------------------------------------------*
048500     WRITE WPRPTOT-REC FROM WFP-TRAN-TEXT-LINE.
048600     ADD 1 TO WFP-TRAN-LINES.
048700 8900-EXIT.
048800     EXIT.
048900 END PROGRAM WFPTRAN.
