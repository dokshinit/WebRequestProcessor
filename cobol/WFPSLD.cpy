000100*-----------------------------------------------------------------*
000200*    WFPSLD    - FUEL CARD BALANCE (SALDO) EXTRACT RECORD          *
000300*-----------------------------------------------------------------*
000400*    USED FOR BOTH THE OPENING AND CLOSING BALANCE TABLES OF THE  *
000500*    CLIENT TURNOVER REPORT (WFPTURN).  ONE FLAT LISTING, NO      *
000600*    CONTROL BREAKS, NO TOTALS.                                   *
000700*-----------------------------------------------------------------*
000800 01  WFP-SALDO-REC.
000900     05  WFP-SLD-ACC             PIC 9(09).
001000     05  WFP-SLD-ACCTYPE         PIC 9(01).
001100     05  WFP-SLD-OIL             PIC 9(02).
001200     05  WFP-SLD-AMT             PIC S9(9)V9(2) COMP-3.
001300*        HRANENIE (KEEP) ROWS CARRY LITRES.THOUSANDTHS IN THIS
001400*        SAME PHYSICAL FIELD -- THESE TWO NAMES LET THE REPORT
001500*        PARAGRAPHS REFER TO IT BY ITS TRUE MEANING.
001600     05  WFP-SLD-MNY REDEFINES WFP-SLD-AMT
001700                             PIC S9(9)V9(2) COMP-3.
001800     05  WFP-SLD-VOL REDEFINES WFP-SLD-AMT
001900                             PIC S9(9)V9(2) COMP-3.
002000     05  FILLER                  PIC X(20).
