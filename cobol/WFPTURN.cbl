000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             WFPTURN.
000300 AUTHOR.                 R L OKUNEV.
000400 INSTALLATION.           TRANZIT DATA CENTER.
000500 DATE-WRITTEN.           04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------*
000900*    WFPTURN - CLIENT TURNOVER REPORT                              *
001000*                                                                  *
001100*    CALLED BY WFPDRV1 FOR SUB-TYPE 1 REQUESTS.  BUILDS FOUR       *
001200*    INDEPENDENT SECTIONS FOR ONE CLIENT OVER THE REQUESTED        *
001300*    PERIOD - OPENING BALANCE, SALES (RASHOD), PAYMENTS (PRIHOD),  *
001400*    CLOSING BALANCE - AND WRITES THEM TO THE SHARED PRINT FILE.   *
001500*    THE FOUR SECTIONS ARE INDEPENDENT PASSES; NONE CARRIES A      *
001600*    TOTAL INTO ANOTHER.                                           *
001700*-----------------------------------------------------------------*
001800*    AMENDMENT HISTORY
001900*-----------------------------------------------------------------*
002000*    04/11/91  RLO  228811  ORIGINAL PROGRAM, FOUR-SECTION LAYOUT
002100*    04/11/91  RLO  228811  PATTERNED ON THE OLD STATISTICS RUN.
002200*    11/02/92  RLO  228834  HRANENIE (KEEP) ACCOUNT COLUMN-SWAP
002300*    11/02/92  RLO  228834  ADDED - QUANTITY REPLACES PRICE/SUM.
002400*    19/07/93  JMV  229015  RASHOD CONTROL BREAK MOVED OUT TO THE
002500*    19/07/93  JMV  229015  SHARED WFPCTLB ROUTINE.
002600*    03/03/95  RLO  229310  FUEL GRADE SUBGROUP NOW SUPPRESSED
002700*    03/03/95  RLO  229310  FOR HRANENIE ROWS PER AUDIT REQUEST.
002800*    22/08/96  DKZ  229588  PRIHOD ZERO-TOTAL NOW SHOWS DASH
002900*    22/08/96  DKZ  229588  INSTEAD OF 0.00 (RASHOD STILL SHOWS
003000*    22/08/96  DKZ  229588  ZERO NUMERICALLY - DO NOT "FIX" THIS).
003100*    14/01/98  RLO  229804  OPENING BALANCE DATE CONFIRMED AS
003200*    14/01/98  RLO  229804  START DATE MINUS ONE CALENDAR DAY.
003300*    09/12/99  RLO  229960  Y2K - ALL WORK DATE FIELDS NOW CARRY
003400*    09/12/99  RLO  229960  A 4-DIGIT YEAR.
003500*    17/05/01  JMV  230122  VOLUME DISPLAY ROUNDING RULE (FMTN2)
003600*    17/05/01  JMV  230122  DOCUMENTED HERE PER YEAR-END REVIEW.
003700*    14/09/01  JMV  230410  RASHOD GROUP/SUBGROUP TOTAL LINES NOW
003800*    14/09/01  JMV  230410  READ WFPCTLB'S SAVED BROKE-TOTALS AND
003900*    14/09/01  JMV  230410  BROKE-KEY INSTEAD OF THE LIVE ROLLING
004000*    14/09/01  JMV  230410  ACCUMULATOR - WAS PRINTING THE NEW
004100*    14/09/01  JMV  230410  GROUP'S PARTIAL FIGURES UNDER THE OLD
004200*    14/09/01  JMV  230410  GROUP'S HEADING.
004300*    10/08/26  DKZ  230562  FMTN2 "/10" WAS BEING APPLIED TO EVERY
004400*    10/08/26  DKZ  230562  QUANTITY COLUMN INSTEAD OF ONLY THE
004500*    10/08/26  DKZ  230562  HRANENIE SALDO FIELD IT WAS WRITTEN FOR -
004600*    10/08/26  DKZ  230562  SALE, PAY AND RASHOD TOTAL VOLUMES WERE
004700*    10/08/26  DKZ  230562  PRINTING ONE-TENTH OF TRUE.  REMOVED THE
004800*    10/08/26  DKZ  230562  DIVISION EVERYWHERE EXCEPT THE TWO SALDO
004900*    10/08/26  DKZ  230562  KEEP-ACCOUNT LINES, WHICH ARE CORRECT.
005000*    10/08/26  DKZ  230562  ALSO WIRED THE OPENING/CLOSING BALANCE
005100*    10/08/26  DKZ  230562  AS-OF DATE (COMPUTED BUT NEVER PRINTED)
005200*    10/08/26  DKZ  230562  INTO THE SALDO BANNER LINES.
005300*-----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT WPSLDOP ASSIGN TO WPSLDOP
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WFP-SLDOP-STAT.
006300     SELECT WPSLDCL ASSIGN TO WPSLDCL
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WFP-SLDCL-STAT.
006600     SELECT WPSALEX ASSIGN TO WPSALEX
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WFP-SALEX-STAT.
006900     SELECT WPPAYEX ASSIGN TO WPPAYEX
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WFP-PAYEX-STAT.
007200     SELECT WPRPTOT ASSIGN TO WPRPTOT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WFP-RPTOT-STAT.
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  WPSLDOP
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  WPSLDOP-REC                 PIC X(40).
008100 FD  WPSLDCL
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  WPSLDCL-REC                 PIC X(40).
008500 FD  WPSALEX
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  WPSALEX-REC                 PIC X(40).
008900 FD  WPPAYEX
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD.
009200 01  WPPAYEX-REC                 PIC X(80).
009300 FD  WPRPTOT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD.
009600 01  WPRPTOT-REC                 PIC X(132).
009700 WORKING-STORAGE SECTION.
009800 01  WFP-TURN-SWITCHES.
009900     05  WFP-SLDOP-STAT          PIC X(02)  VALUE SPACES.
010000         88  WFP-SLDOP-OK                   VALUE '00'.
010100     05  WFP-SLDCL-STAT          PIC X(02)  VALUE SPACES.
010200         88  WFP-SLDCL-OK                   VALUE '00'.
010300     05  WFP-SALEX-STAT          PIC X(02)  VALUE SPACES.
010400         88  WFP-SALEX-OK                   VALUE '00'.
010500     05  WFP-PAYEX-STAT          PIC X(02)  VALUE SPACES.
010600         88  WFP-PAYEX-OK                   VALUE '00'.
010700     05  WFP-RPTOT-STAT          PIC X(02)  VALUE SPACES.
010800     05  WFP-TURN-EOF-SW         PIC X(01)  VALUE 'N'.
010900         88  WFP-TURN-AT-EOF                VALUE 'Y'.
011000*        STAND-ALONE COUNT OF KEEP-ACCOUNT (HRANENIE) SALE ROWS SEEN
011100*        THIS RUN - NOT PART OF THE PRINTED TOTALS, KEPT FOR THE
011200*        SYSOUT TRAILER SO OPERATIONS CAN SEE THE MIX WITHOUT OPENING
011300*        THE REPORT.
011400 77  WFP-TURN-KEEP-CNT           PIC S9(7)  COMP  VALUE ZEROS.
011500 01  WFP-TURN-COUNTERS.
011600     05  WFP-TURN-LINES          PIC S9(7)  COMP  VALUE ZEROS.
011700     05  WFP-TURN-SUB-IX         PIC S9(4)  COMP  VALUE ZEROS.
011800*        ACCOUNT TYPE / FUEL GRADE OF THE GROUP OR SUBGROUP THAT
011900*        JUST BROKE, UNPACKED OUT OF WFP-CTB-BRK-GROUP-KEY AND
012000*        WFP-CTB-BRK-SUBGRP-KEY FOR THE RASHOD TOTAL-LINE LOOKUPS.
012100     05  WFP-TURN-BRK-ACCTYPE     PIC 9(01)  VALUE ZEROS.
012200     05  WFP-TURN-BRK-OIL         PIC 9(02)  VALUE ZEROS.
012300 01  WFP-TURN-COUNTERS-DUMP REDEFINES WFP-TURN-COUNTERS
012400                             PIC X(09).
012500 01  WFP-TURN-DATE-WORK.
012600     05  WFP-TURN-QDATE          PIC 9(08)  VALUE ZEROS.
012700     05  WFP-TURN-QDATE-ALT REDEFINES WFP-TURN-QDATE.
012800         10  WFP-TURN-QDATE-CCYY PIC 9(04).
012900         10  WFP-TURN-QDATE-MM   PIC 9(02).
013000         10  WFP-TURN-QDATE-DD   PIC 9(02).
013100     05  WFP-TURN-DAYS-IN-MO     PIC 9(02)  VALUE ZEROS.
013200 01  WFP-TURN-EDIT-AREAS.
013300     05  WFP-TURN-TITLE-WK       PIC X(13)  VALUE SPACES.
013400     05  WFP-TURN-OIL-WK         PIC X(08)  VALUE SPACES.
013500     05  WFP-TURN-QTY-NUM        PIC S9(7)V9(2) COMP-3 VALUE ZEROS.
013600     05  WFP-TURN-QTY-ED         PIC ---,---,--9.99.
013700     05  WFP-TURN-AMT-ED         PIC ---,---,--9.99.
013800     05  WFP-TURN-PRICE-ED       PIC ------9.99.
013900     05  WFP-TURN-DASH-ED        PIC X(14)  VALUE SPACES.
014000     05  WFP-TURN-SEQ-ED         PIC ZZZ9.
014100     05  WFP-TURN-DOCDT-ED       PIC 9999/99/99.
014200 01  WFP-TURN-SEQNO              PIC S9(5)  COMP  VALUE ZEROS.
014300*-----------------------------------------------------------------*
014400*    SALDO / CLOSING-BALANCE DETAIL LINE
014500*-----------------------------------------------------------------*
014600 01  WFP-TURN-SLD-LINE.
014700     05  FILLER                  PIC X(03)  VALUE SPACES.
014800     05  TL-SLD-TITLE            PIC X(20)  VALUE SPACES.
014900     05  FILLER                  PIC X(02)  VALUE SPACES.
015000     05  TL-SLD-OIL              PIC X(08)  VALUE SPACES.
015100     05  FILLER                  PIC X(02)  VALUE SPACES.
015200     05  TL-SLD-QTY              PIC X(14)  VALUE SPACES.
015300     05  FILLER                  PIC X(02)  VALUE SPACES.
015400     05  TL-SLD-AMT              PIC X(14)  VALUE SPACES.
015500     05  FILLER                  PIC X(67)  VALUE SPACES.
015600*-----------------------------------------------------------------*
015700*    RASHOD (SALE) DETAIL / SUMMARY LINE
015800*-----------------------------------------------------------------*
015900 01  WFP-TURN-SAL-LINE.
016000     05  FILLER                  PIC X(03)  VALUE SPACES.
016100     05  TL-SAL-TEXT             PIC X(28)  VALUE SPACES.
016200*        DETAIL ROWS SPLIT THE SAME 28 BYTES INTO TWO COLUMNS -
016300*        ACCOUNT TYPE (VID L/S) AND FUEL GRADE (N/P).  GROUP,
016400*        SUBGROUP AND GRAND SUMMARY LINES USE THE WIDE FORM.
016500     05  TL-SAL-COLS REDEFINES TL-SAL-TEXT.
016600         10  TL-SAL-ACCTYPE-D    PIC X(14).
016700         10  TL-SAL-OIL-D        PIC X(14).
016800     05  FILLER                  PIC X(02)  VALUE SPACES.
016900     05  TL-SAL-PRICE            PIC X(11)  VALUE SPACES.
017000     05  FILLER                  PIC X(02)  VALUE SPACES.
017100     05  TL-SAL-QTY              PIC X(14)  VALUE SPACES.
017200     05  FILLER                  PIC X(02)  VALUE SPACES.
017300     05  TL-SAL-AMT              PIC X(14)  VALUE SPACES.
017400     05  FILLER                  PIC X(56)  VALUE SPACES.
017500*-----------------------------------------------------------------*
017600*    PRIHOD (PAY) DETAIL / SUMMARY LINE
017700*-----------------------------------------------------------------*
017800 01  WFP-TURN-PAY-LINE.
017900     05  FILLER                  PIC X(03)  VALUE SPACES.
018000     05  TL-PAY-SEQ              PIC X(04)  VALUE SPACES.
018100     05  FILLER                  PIC X(02)  VALUE SPACES.
018200     05  TL-PAY-DATE             PIC X(10)  VALUE SPACES.
018300     05  FILLER                  PIC X(02)  VALUE SPACES.
018400     05  TL-PAY-OIL              PIC X(08)  VALUE SPACES.
018500     05  FILLER                  PIC X(02)  VALUE SPACES.
018600     05  TL-PAY-QTY              PIC X(14)  VALUE SPACES.
018700     05  FILLER                  PIC X(02)  VALUE SPACES.
018800     05  TL-PAY-AMT              PIC X(14)  VALUE SPACES.
018900     05  FILLER                  PIC X(02)  VALUE SPACES.
019000     05  TL-PAY-DOC              PIC X(40)  VALUE SPACES.
019100     05  FILLER                  PIC X(19)  VALUE SPACES.
019200*-----------------------------------------------------------------*
019300*    ONE HEADING/TEXT LINE, REUSED FOR EVERY BANNER AND TOTAL
019400*-----------------------------------------------------------------*
019500 01  WFP-TURN-TEXT-LINE.
019600     05  TL-TEXT                 PIC X(80)  VALUE SPACES.
019700     05  FILLER                  PIC X(52)  VALUE SPACES.
019800 COPY WFPLKP.
019900 COPY WFPCTB.
020000 COPY WFPSLD.
020100 COPY WFPSAL.
020200 COPY WFPPAY.
020300 LINKAGE SECTION.
020400 COPY WFPCLI.
020500 COPY WFPREQ.
020600 COPY WFPRPT.
020700 PROCEDURE DIVISION USING WFP-CLIENT-REC
020800                          WFP-REQ-PARMS
020900                          WFP-RPT-RESULT.
021000*-----------------------------------------------------------------*
021100 1000-MAINLINE SECTION.
021200*-----------------------------------------------------------------*
021300     MOVE 'O' TO WFP-RPT-STATUS.
021400     MOVE ZEROS TO WFP-RPT-LINE-CNT.
021500     MOVE ZEROS TO WFP-TURN-LINES.
021600     OPEN OUTPUT WPRPTOT.
021700     PERFORM 2000-OPENING-BALANCE   THRU 2000-EXIT.
021800     PERFORM 3000-SALES-SECTION     THRU 3000-EXIT.
021900     PERFORM 4000-PAYMENTS-SECTION  THRU 4000-EXIT.
022000     PERFORM 5000-CLOSING-BALANCE   THRU 5000-EXIT.
022100     CLOSE WPRPTOT.
022200     MOVE WFP-TURN-LINES TO WFP-RPT-LINE-CNT.
022300     GOBACK.
022400 1000-MAINLINE-EXIT.
022500     EXIT.
022600*-----------------------------------------------------------------*
022700 2000-OPENING-BALANCE SECTION.
022800*-----------------------------------------------------------------*
022900     COMPUTE WFP-TURN-QDATE = WFP-REQ-DTSTART - 1.
023000     MOVE WFP-TURN-QDATE TO WFP-TURN-DOCDT-ED.
023100     MOVE SPACES TO WFP-TURN-TEXT-LINE.
023200     STRING 'САЛЬДО НАЧАЛЬНОЕ НА ' DELIMITED BY SIZE
023300            WFP-TURN-DOCDT-ED       DELIMITED BY SIZE
023400         INTO TL-TEXT OF WFP-TURN-TEXT-LINE
023500     END-STRING.
023600     PERFORM 8900-WRITE-TEXT-LINE THRU 8900-EXIT.
023700     OPEN INPUT WPSLDOP.
023800     MOVE 'N' TO WFP-TURN-EOF-SW.
023900     PERFORM 2100-READ-SLDOP THRU 2100-EXIT.
024000     PERFORM 2200-PRINT-SLDOP THRU 2200-EXIT
024100             UNTIL WFP-TURN-AT-EOF.
024200     CLOSE WPSLDOP.
024300 2000-EXIT.
024400     EXIT.
024500*-----------------------------------------------------------------*
024600 2100-READ-SLDOP SECTION.
024700*-----------------------------------------------------------------*
024800     READ WPSLDOP INTO WFP-SALDO-REC
024900         AT END
025000             MOVE 'Y' TO WFP-TURN-EOF-SW
025100     END-READ.
025200 2100-EXIT.
025300     EXIT.
025400*-----------------------------------------------------------------*
025500 2200-PRINT-SLDOP SECTION.
025600*-----------------------------------------------------------------*
025700     PERFORM 8100-LOOKUP-ACCTYPE THRU 8100-EXIT.
025800     MOVE WFP-TURN-TITLE-WK TO TL-SLD-TITLE.
025900     IF WFP-IS-KEEP
026000         PERFORM 8200-LOOKUP-OIL THRU 8200-EXIT
026100         MOVE WFP-TURN-OIL-WK TO TL-SLD-OIL
026200         COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-SLD-VOL / 10
026300         MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED
026400         MOVE WFP-TURN-QTY-ED  TO TL-SLD-QTY
026500         MOVE WFP-DASH         TO TL-SLD-AMT
026600     ELSE
026700         MOVE WFP-DASH         TO TL-SLD-OIL
026800         MOVE WFP-DASH         TO TL-SLD-QTY
026900         MOVE WFP-SLD-MNY      TO WFP-TURN-AMT-ED
027000         MOVE WFP-TURN-AMT-ED  TO TL-SLD-AMT
027100     END-IF.
027200     WRITE WPRPTOT-REC FROM WFP-TURN-SLD-LINE.
027300     ADD 1 TO WFP-TURN-LINES.
027400     PERFORM 2100-READ-SLDOP THRU 2100-EXIT.
027500 2200-EXIT.
027600     EXIT.
027700*-----------------------------------------------------------------*
027800 3000-SALES-SECTION SECTION.
027900*-----------------------------------------------------------------*
028000     MOVE 'РАСХОД' TO TL-TEXT OF WFP-TURN-TEXT-LINE.
028100     PERFORM 8900-WRITE-TEXT-LINE THRU 8900-EXIT.
028200     OPEN INPUT WPSALEX.
028300     MOVE 'N' TO WFP-TURN-EOF-SW.
028400     MOVE SPACES TO WFP-CTB-AREA.
028500     MOVE 'Y' TO WFP-CTB-FIRST-ROW.
028600     MOVE ZEROS TO WFP-CTB-ALL-AMT WFP-CTB-ALL-VOL WFP-CTB-ALL-CNT.
028700     PERFORM 3100-READ-SALE THRU 3100-EXIT.
028800     PERFORM 3200-PROCESS-SALE THRU 3200-EXIT
028900             UNTIL WFP-TURN-AT-EOF.
029000     MOVE 'E' TO WFP-CTB-FUNCTION.
029100     CALL 'WFPCTLB' USING WFP-CTB-AREA.
029200     IF WFP-CTB-GROUP-CHANGED
029300         PERFORM 3600-PRINT-SUBGRP-TOT THRU 3600-EXIT
029400         PERFORM 3700-PRINT-GRP-TOT    THRU 3700-EXIT
029500     END-IF.
029600     PERFORM 3800-PRINT-SALE-GRAND THRU 3800-EXIT.
029700     CLOSE WPSALEX.
029800 3000-EXIT.
029900     EXIT.
030000*-----------------------------------------------------------------*
030100 3100-READ-SALE SECTION.
030200*-----------------------------------------------------------------*
030300     READ WPSALEX INTO WFP-SALE-REC
030400         AT END
030500             MOVE 'Y' TO WFP-TURN-EOF-SW
030600     END-READ.
030700 3100-EXIT.
030800     EXIT.
030900*-----------------------------------------------------------------*
031000 3200-PROCESS-SALE SECTION.
031100*-----------------------------------------------------------------*
031200     MOVE 'D'              TO WFP-CTB-FUNCTION.
031300     MOVE WFP-SAL-ACCTYPE  TO WFP-CTB-GROUP-KEY.
031400     IF WFP-SAL-ACCTYPE EQUAL 7
031500         MOVE 'N' TO WFP-CTB-HAS-SUBGRP
031600         ADD 1 TO WFP-TURN-KEEP-CNT
031700     ELSE
031800         MOVE 'Y' TO WFP-CTB-HAS-SUBGRP
031900         MOVE WFP-SAL-OIL  TO WFP-CTB-SUBGRP-KEY
032000     END-IF.
032100     MOVE WFP-SAL-AMT     TO WFP-CTB-DET-AMT.
032200     MOVE WFP-SAL-VOLUME  TO WFP-CTB-DET-VOL.
032300     MOVE 1               TO WFP-CTB-DET-CNT.
032400     CALL 'WFPCTLB' USING WFP-CTB-AREA.
032500     IF WFP-CTB-GROUP-CHANGED
032600         IF NOT WFP-CTB-IS-FIRST-ROW
032700             PERFORM 3600-PRINT-SUBGRP-TOT THRU 3600-EXIT
032800             PERFORM 3700-PRINT-GRP-TOT    THRU 3700-EXIT
032900         END-IF
033000     ELSE
033100         IF WFP-CTB-SUBGRP-CHANGED
033200             PERFORM 3600-PRINT-SUBGRP-TOT THRU 3600-EXIT
033300         END-IF
033400     END-IF.
033500     PERFORM 3300-PRINT-SALE-DETAIL THRU 3300-EXIT.
033600     PERFORM 3100-READ-SALE         THRU 3100-EXIT.
033700 3200-EXIT.
033800     EXIT.
033900*-----------------------------------------------------------------*
034000 3300-PRINT-SALE-DETAIL SECTION.
034100*-----------------------------------------------------------------*
034200     MOVE SPACES TO WFP-TURN-SAL-LINE.
034300     PERFORM 8100-LOOKUP-SAL-ACCTYPE THRU 8100X-EXIT.
034400     MOVE WFP-TURN-TITLE-WK TO TL-SAL-ACCTYPE-D.
034500     IF WFP-IS-KEEP
034600         MOVE WFP-DASH        TO TL-SAL-OIL-D
034700         MOVE WFP-DASH        TO TL-SAL-PRICE
034800         COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-SAL-VOLUME
034900         MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED
035000         MOVE WFP-TURN-QTY-ED TO TL-SAL-QTY
035100         MOVE WFP-DASH        TO TL-SAL-AMT
035200     ELSE
035300         PERFORM 8200-LOOKUP-SAL-OIL THRU 8200X-EXIT
035400         MOVE WFP-TURN-OIL-WK TO TL-SAL-OIL-D
035500         MOVE WFP-SAL-PRICE   TO WFP-TURN-PRICE-ED
035600         MOVE WFP-TURN-PRICE-ED TO TL-SAL-PRICE
035700         COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-SAL-VOLUME
035800         MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED
035900         MOVE WFP-TURN-QTY-ED TO TL-SAL-QTY
036000         MOVE WFP-SAL-AMT     TO WFP-TURN-AMT-ED
036100         MOVE WFP-TURN-AMT-ED TO TL-SAL-AMT
036200     END-IF.
036300     WRITE WPRPTOT-REC FROM WFP-TURN-SAL-LINE.
036400     ADD 1 TO WFP-TURN-LINES.
036500 3300-EXIT.
036600     EXIT.
036700*-----------------------------------------------------------------*
036800 3600-PRINT-SUBGRP-TOT SECTION.
036900*-----------------------------------------------------------------*
037000     MOVE WFP-CTB-BRK-GROUP-KEY (1:1) TO WFP-TURN-BRK-ACCTYPE.
037100     IF WFP-TURN-BRK-ACCTYPE EQUAL 7
037200         GO TO 3600-EXIT
037300     END-IF.
037400     MOVE SPACES TO WFP-TURN-SAL-LINE.
037500     PERFORM 8200-LOOKUP-SUBGRP-OIL THRU 8200Z-EXIT.
037600     STRING '  ИТОГО ПО ' DELIMITED BY SIZE
037700            WFP-TURN-OIL-WK DELIMITED BY SPACE
037800            ':' DELIMITED BY SIZE
037900            INTO TL-SAL-TEXT
038000     END-STRING.
038100     COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-CTB-BRK-SUB-VOL.
038200     MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED.
038300     MOVE WFP-TURN-QTY-ED  TO TL-SAL-QTY.
038400     MOVE WFP-CTB-BRK-SUB-AMT TO WFP-TURN-AMT-ED.
038500     MOVE WFP-TURN-AMT-ED  TO TL-SAL-AMT.
038600     WRITE WPRPTOT-REC FROM WFP-TURN-SAL-LINE.
038700     ADD 1 TO WFP-TURN-LINES.
038800 3600-EXIT.
038900     EXIT.
039000*-----------------------------------------------------------------*
039100 3700-PRINT-GRP-TOT SECTION.
039200*-----------------------------------------------------------------*
039300     MOVE SPACES TO WFP-TURN-SAL-LINE.
039400     PERFORM 8100-LOOKUP-GRP-ACCTYPE THRU 8100Z-EXIT.
039500     STRING '  ИТОГО ПО ВИДУ ' DELIMITED BY SIZE
039600            WFP-TURN-TITLE-WK DELIMITED BY SPACE
039700            ':' DELIMITED BY SIZE
039800            INTO TL-SAL-TEXT
039900     END-STRING.
040000     COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-CTB-BRK-GRP-VOL.
040100     MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED.
040200     MOVE WFP-TURN-QTY-ED  TO TL-SAL-QTY.
040300     MOVE WFP-CTB-BRK-GRP-AMT TO WFP-TURN-AMT-ED.
040400     MOVE WFP-TURN-AMT-ED  TO TL-SAL-AMT.
040500     WRITE WPRPTOT-REC FROM WFP-TURN-SAL-LINE.
040600     ADD 1 TO WFP-TURN-LINES.
040700 3700-EXIT.
040800     EXIT.
040900*-----------------------------------------------------------------*
041000 3800-PRINT-SALE-GRAND SECTION.
041100*-----------------------------------------------------------------*
041200     MOVE SPACES TO WFP-TURN-SAL-LINE.
041300     MOVE 'ИТОГО ПО РАСХОДУ:' TO TL-SAL-TEXT.
041400     COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-CTB-ALL-VOL.
041500     MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED.
041600     MOVE WFP-TURN-QTY-ED  TO TL-SAL-QTY.
041700     MOVE WFP-CTB-ALL-AMT  TO WFP-TURN-AMT-ED.
041800     MOVE WFP-TURN-AMT-ED  TO TL-SAL-AMT.
041900     WRITE WPRPTOT-REC FROM WFP-TURN-SAL-LINE.
042000     ADD 1 TO WFP-TURN-LINES.
042100 3800-EXIT.
042200     EXIT.
042300*-----------------------------------------------------------------*
042400 4000-PAYMENTS-SECTION SECTION.
042500*-----------------------------------------------------------------*
042600     MOVE 'ПРИХОД' TO TL-TEXT OF WFP-TURN-TEXT-LINE.
042700     PERFORM 8900-WRITE-TEXT-LINE THRU 8900-EXIT.
042800     OPEN INPUT WPPAYEX.
042900     MOVE 'N' TO WFP-TURN-EOF-SW.
043000     MOVE ZEROS TO WFP-TURN-SEQNO.
043100     MOVE ZEROS TO WFP-CTB-ALL-AMT WFP-CTB-ALL-VOL.
043200     PERFORM 4100-READ-PAY THRU 4100-EXIT.
043300     PERFORM 4200-PRINT-PAY THRU 4200-EXIT
043400             UNTIL WFP-TURN-AT-EOF.
043500     PERFORM 4300-PRINT-PAY-GRAND THRU 4300-EXIT.
043600     CLOSE WPPAYEX.
043700 4000-EXIT.
043800     EXIT.
043900*-----------------------------------------------------------------*
044000 4100-READ-PAY SECTION.
044100*-----------------------------------------------------------------*
044200     READ WPPAYEX INTO WFP-PAY-REC
044300         AT END
044400             MOVE 'Y' TO WFP-TURN-EOF-SW
044500     END-READ.
044600 4100-EXIT.
044700     EXIT.
044800*-----------------------------------------------------------------*
044900 4200-PRINT-PAY SECTION.
045000*-----------------------------------------------------------------*
045100     MOVE SPACES TO WFP-TURN-PAY-LINE.
045200     ADD 1 TO WFP-TURN-SEQNO.
045300     MOVE WFP-TURN-SEQNO TO WFP-TURN-SEQ-ED.
045400     MOVE WFP-TURN-SEQ-ED TO TL-PAY-SEQ.
045500     MOVE WFP-PAY-DOCDT TO WFP-TURN-DOCDT-ED.
045600     MOVE WFP-TURN-DOCDT-ED TO TL-PAY-DATE.
045700     PERFORM 8200-LOOKUP-PAY-OIL THRU 8200Y-EXIT.
045800     MOVE WFP-TURN-OIL-WK TO TL-PAY-OIL.
045900     COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-PAY-VOLUME.
046000     MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED.
046100     MOVE WFP-TURN-QTY-ED  TO TL-PAY-QTY.
046200     MOVE WFP-PAY-AMT      TO WFP-TURN-AMT-ED.
046300     MOVE WFP-TURN-AMT-ED  TO TL-PAY-AMT.
046400     MOVE WFP-PAY-DOC      TO TL-PAY-DOC.
046500     WRITE WPRPTOT-REC FROM WFP-TURN-PAY-LINE.
046600     ADD 1 TO WFP-TURN-LINES.
046700     ADD WFP-PAY-VOLUME TO WFP-CTB-ALL-VOL.
046800     ADD WFP-PAY-AMT    TO WFP-CTB-ALL-AMT.
046900     PERFORM 4100-READ-PAY THRU 4100-EXIT.
047000 4200-EXIT.
047100     EXIT.
047200*-----------------------------------------------------------------*
047300 4300-PRINT-PAY-GRAND SECTION.
047400*-----------------------------------------------------------------*
047500     MOVE SPACES TO WFP-TURN-PAY-LINE.
047600     MOVE 'ИТОГО ПО ПРИХОДУ:' TO TL-PAY-DOC.
047700     IF WFP-CTB-ALL-VOL EQUAL ZEROS
047800         MOVE WFP-DASH TO TL-PAY-QTY
047900     ELSE
048000         COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-CTB-ALL-VOL
048100         MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED
048200         MOVE WFP-TURN-QTY-ED  TO TL-PAY-QTY
048300     END-IF.
048400     IF WFP-CTB-ALL-AMT EQUAL ZEROS
048500         MOVE WFP-DASH TO TL-PAY-AMT
048600     ELSE
048700         MOVE WFP-CTB-ALL-AMT TO WFP-TURN-AMT-ED
048800         MOVE WFP-TURN-AMT-ED TO TL-PAY-AMT
048900     END-IF.
049000     WRITE WPRPTOT-REC FROM WFP-TURN-PAY-LINE.
049100     ADD 1 TO WFP-TURN-LINES.
049200 4300-EXIT.
049300     EXIT.
049400*-----------------------------------------------------------------*
049500 5000-CLOSING-BALANCE SECTION.
049600*-----------------------------------------------------------------*
049700     MOVE WFP-REQ-DTEND TO WFP-TURN-QDATE.
049800     MOVE WFP-TURN-QDATE TO WFP-TURN-DOCDT-ED.
049900     MOVE SPACES TO WFP-TURN-TEXT-LINE.
050000     STRING 'САЛЬДО КОНЕЧНОЕ НА ' DELIMITED BY SIZE
050100            WFP-TURN-DOCDT-ED      DELIMITED BY SIZE
050200         INTO TL-TEXT OF WFP-TURN-TEXT-LINE
050300     END-STRING.
050400     PERFORM 8900-WRITE-TEXT-LINE THRU 8900-EXIT.
050500     OPEN INPUT WPSLDCL.
050600     MOVE 'N' TO WFP-TURN-EOF-SW.
050700     PERFORM 5100-READ-SLDCL THRU 5100-EXIT.
050800     PERFORM 5200-PRINT-SLDCL THRU 5200-EXIT
050900             UNTIL WFP-TURN-AT-EOF.
051000     CLOSE WPSLDCL.
051100 5000-EXIT.
051200     EXIT.
051300*-----------------------------------------------------------------*
051400 5100-READ-SLDCL SECTION.
051500*-----------------------------------------------------------------*
051600     READ WPSLDCL INTO WFP-SALDO-REC
051700         AT END
051800             MOVE 'Y' TO WFP-TURN-EOF-SW
051900     END-READ.
052000 5100-EXIT.
052100     EXIT.
052200*-----------------------------------------------------------------*
052300 5200-PRINT-SLDCL SECTION.
052400*-----------------------------------------------------------------*
052500     PERFORM 8100-LOOKUP-ACCTYPE THRU 8100-EXIT.
052600     MOVE WFP-TURN-TITLE-WK TO TL-SLD-TITLE.
052700     IF WFP-IS-KEEP
052800         PERFORM 8200-LOOKUP-OIL THRU 8200-EXIT
052900         MOVE WFP-TURN-OIL-WK TO TL-SLD-OIL
053000         COMPUTE WFP-TURN-QTY-NUM ROUNDED = WFP-SLD-VOL / 10
053100         MOVE WFP-TURN-QTY-NUM TO WFP-TURN-QTY-ED
053200         MOVE WFP-TURN-QTY-ED  TO TL-SLD-QTY
053300         MOVE WFP-DASH         TO TL-SLD-AMT
053400     ELSE
053500         MOVE WFP-DASH         TO TL-SLD-OIL
053600         MOVE WFP-DASH         TO TL-SLD-QTY
053700         MOVE WFP-SLD-MNY      TO WFP-TURN-AMT-ED
053800         MOVE WFP-TURN-AMT-ED  TO TL-SLD-AMT
053900     END-IF.
054000     WRITE WPRPTOT-REC FROM WFP-TURN-SLD-LINE.
054100     ADD 1 TO WFP-TURN-LINES.
054200     PERFORM 5100-READ-SLDCL THRU 5100-EXIT.
054300 5200-EXIT.
054400     EXIT.
054500*-----------------------------------------------------------------*
054600 8100-LOOKUP-ACCTYPE SECTION.
054700*-----------------------------------------------------------------*
054800     MOVE WFP-SLD-ACCTYPE TO WFP-ACCTYPE-CD.
054900     SET WFP-ACCTYPE-IX TO 1.
055000     SEARCH WFP-ACCTYPE-ENT
055100         AT END
055200             MOVE '?????????????' TO WFP-TURN-TITLE-WK
055300         WHEN WFP-ACCTYPE-COD (WFP-ACCTYPE-IX) EQUAL WFP-ACCTYPE-CD
055400             MOVE WFP-ACCTYPE-DSC (WFP-ACCTYPE-IX)
055500                                  TO WFP-TURN-TITLE-WK
055600     END-SEARCH.
055700 8100-EXIT.
055800     EXIT.
055900*-----------------------------------------------------------------*
056000 8100-LOOKUP-SAL-ACCTYPE SECTION.
056100*-----------------------------------------------------------------*
056200     MOVE WFP-SAL-ACCTYPE TO WFP-ACCTYPE-CD.
056300     SET WFP-ACCTYPE-IX TO 1.
056400     SEARCH WFP-ACCTYPE-ENT
056500         AT END
056600             MOVE '?????????????' TO WFP-TURN-TITLE-WK
056700         WHEN WFP-ACCTYPE-COD (WFP-ACCTYPE-IX) EQUAL WFP-ACCTYPE-CD
056800             MOVE WFP-ACCTYPE-DSC (WFP-ACCTYPE-IX)
056900                                  TO WFP-TURN-TITLE-WK
057000     END-SEARCH.
057100 8100X-EXIT.
057200     EXIT.
057300*-----------------------------------------------------------------*
057400 8100-LOOKUP-GRP-ACCTYPE SECTION.
057500*-----------------------------------------------------------------*
057600     MOVE WFP-CTB-BRK-GROUP-KEY (1:1) TO WFP-TURN-BRK-ACCTYPE.
057700     MOVE WFP-TURN-BRK-ACCTYPE TO WFP-ACCTYPE-CD.
057800     SET WFP-ACCTYPE-IX TO 1.
057900     SEARCH WFP-ACCTYPE-ENT
058000         AT END
058100             MOVE '?????????????' TO WFP-TURN-TITLE-WK
058200         WHEN WFP-ACCTYPE-COD (WFP-ACCTYPE-IX) EQUAL WFP-ACCTYPE-CD
058300             MOVE WFP-ACCTYPE-DSC (WFP-ACCTYPE-IX)
058400                                  TO WFP-TURN-TITLE-WK
058500     END-SEARCH.
058600 8100Z-EXIT.
058700     EXIT.
058800*-----------------------------------------------------------------*
058900 8200-LOOKUP-OIL SECTION.
059000*-----------------------------------------------------------------*
059100     SET WFP-OIL-IX TO 1.
059200     SEARCH WFP-OIL-ENT
059300         AT END
059400             MOVE '??????' TO WFP-TURN-OIL-WK
059500         WHEN WFP-OIL-COD (WFP-OIL-IX) EQUAL WFP-SLD-OIL
059600             MOVE WFP-OIL-DSC (WFP-OIL-IX) TO WFP-TURN-OIL-WK
059700     END-SEARCH.
059800 8200-EXIT.
059900     EXIT.
060000*-----------------------------------------------------------------*
060100 8200-LOOKUP-SAL-OIL SECTION.
060200*-----------------------------------------------------------------*
060300     SET WFP-OIL-IX TO 1.
060400     SEARCH WFP-OIL-ENT
060500         AT END
060600             MOVE '??????' TO WFP-TURN-OIL-WK
060700         WHEN WFP-OIL-COD (WFP-OIL-IX) EQUAL WFP-SAL-OIL
060800             MOVE WFP-OIL-DSC (WFP-OIL-IX) TO WFP-TURN-OIL-WK
060900     END-SEARCH.
061000 8200X-EXIT.
061100     EXIT.
061200*-----------------------------------------------------------------*
061300 8200-LOOKUP-SUBGRP-OIL SECTION.
061400*-----------------------------------------------------------------*
061500     MOVE WFP-CTB-BRK-SUBGRP-KEY (1:2) TO WFP-TURN-BRK-OIL.
061600     SET WFP-OIL-IX TO 1.
061700     SEARCH WFP-OIL-ENT
061800         AT END
061900             MOVE '??????' TO WFP-TURN-OIL-WK
062000         WHEN WFP-OIL-COD (WFP-OIL-IX) EQUAL WFP-TURN-BRK-OIL
062100             MOVE WFP-OIL-DSC (WFP-OIL-IX) TO WFP-TURN-OIL-WK
062200     END-SEARCH.
062300 8200Z-EXIT.
062400     EXIT.
062500*-----------------------------------------------------------------*
062600 8200-LOOKUP-PAY-OIL SECTION.
062700*-----------------------------------------------------------------*
062800     SET WFP-OIL-IX TO 1.
062900     SEARCH WFP-OIL-ENT
063000         AT END
063100             MOVE '??????' TO WFP-TURN-OIL-WK
063200         WHEN WFP-OIL-COD (WFP-OIL-IX) EQUAL WFP-PAY-OIL
063300             MOVE WFP-OIL-DSC (WFP-OIL-IX) TO WFP-TURN-OIL-WK
063400     END-SEARCH.
063500 8200Y-EXIT.
063600     EXIT.
063700*-----------------------------------------------------------------*
063800 8900-WRITE-TEXT-LINE SECTION.
063900*-----------------------------------------------------------------*
064000     WRITE WPRPTOT-REC FROM WFP-TURN-TEXT-LINE.
064100     ADD 1 TO WFP-TURN-LINES.
064200 8900-EXIT.
064300     EXIT.
064400 END PROGRAM WFPTURN.
