000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             WFPCTLB.
000300 AUTHOR.                 R L OKUNEV.
000400 INSTALLATION.           TRANZIT DATA CENTER.
000500 DATE-WRITTEN.           04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------*
000900*    WFPCTLB - CLIENT REPORT CONTROL-BREAK ENGINE                 *
001000*                                                                  *
001100*    LINKED TO BY WFPTURN, WFPTRAN AND WFPCARD ONCE PER DETAIL    *
001200*    ROW.  DETECTS A CHANGE IN THE GROUP AND/OR SUBGROUP KEY,     *
001300*    ROLLS THE DETAIL AMOUNT/VOLUME/COUNT INTO THE GRAND, GROUP   *
001400*    AND SUBGROUP ACCUMULATORS, AND TELLS THE CALLER WHEN A       *
001500*    SUMMARY LINE IS DUE.  ONE COPY OF THIS LOGIC REPLACES THE    *
001600*    SEPARATE BREAK-DETECTION PARAGRAPHS EACH REPORT USED TO      *
001700*    CARRY ON ITS OWN.                                            *
001800*-----------------------------------------------------------------*
001900*    AMENDMENT HISTORY
002000*-----------------------------------------------------------------*
002100*    04/11/91  RLO  228811  ORIGINAL BATCH-BREAK ROUTINE, LIFTED
002200*    04/11/91  RLO  228811  OUT OF WFPTURN'S RESHOD PARAGRAPHS SO
002300*    04/11/91  RLO  228811  WFPTRAN COULD SHARE THE SAME LOGIC.
002400*    11/02/92  RLO  228834  ADDED SUBGROUP SUPPRESSION FLAG FOR
002500*    11/02/92  RLO  228834  KEEP-TYPE ACCOUNTS (NO FUEL GRADE
002600*    11/02/92  RLO  228834  BREAK ON HRANENIE ROWS).
002700*    19/07/93  JMV  229015  GRAND ACCUMULATORS NOW CARRIED HERE
002800*    19/07/93  JMV  229015  TOO, WFPTRAN NO LONGER KEEPS ITS OWN.
002900*    03/03/95  RLO  229310  CARD REPORT (WFPCARD) HOOKED UP -
003000*    03/03/95  RLO  229310  COUNT-ONLY MODE, NO AMOUNT/VOLUME.
003100*    22/08/96  DKZ  229588  FIRST-ROW SWITCH SO THE CALLER DOES
003200*    22/08/96  DKZ  229588  NOT HAVE TO PRIME THE PREVIOUS KEYS.
003300*    14/01/98  RLO  229804  FIX: SUBGROUP BREAK WAS FIRING ON THE
003400*    14/01/98  RLO  229804  VERY FIRST ROW OF A NEW GROUP EVEN
003500*    14/01/98  RLO  229804  WHEN THE SUBGROUP KEY HAD NOT CHANGED.
003600*    09/12/99  RLO  229960  Y2K - WFP-CTB KEYS CARRY 4-DIGIT YEAR
003700*    09/12/99  RLO  229960  SUB-FIELDS WHERE THE CALLER PACKS A
003800*    09/12/99  RLO  229960  DATE INTO THE GROUP/SUBGROUP KEY.
003900*    17/05/01  JMV  230122  RESET-ALL ENTRY POINT ADDED FOR THE
004000*    17/05/01  JMV  230122  "NO DATA AT ALL" CASE IN WFPTRAN.
004100*    14/09/01  JMV  230410  GROUP/SUBGROUP TOTAL NOW SAVED OFF
004200*    14/09/01  JMV  230410  BEFORE THE ACCUMULATOR IS ZEROED SO THE
004300*    14/09/01  JMV  230410  CALLER CAN STILL PRINT THE OLD GROUP'S
004400*    14/09/01  JMV  230410  SUMMARY LINE AFTER THE BREAK.  BROKE-KEY
004500*    14/09/01  JMV  230410  ADDED TOO SO THE TITLE LOOKUP READS THE
004600*    14/09/01  JMV  230410  GROUP THAT JUST ENDED, NOT THE NEW ONE.
004700*    14/09/01  DKZ  230417  SAVE-AREA BYTES GIVEN A CHAR/NUM ALTERNATE
004800*    14/09/01  DKZ  230417  VIEW SO A DUMP OF WFP-CTLB-SAVE-AREA CAN
004900*    14/09/01  DKZ  230417  BE READ EITHER WAY OFF AN ABEND LISTING.
005000*    14/08/02  RLO  230560  FIX: A GROUP BREAK FROM A SUBGROUPED
005100*    14/08/02  RLO  230560  ACCTYPE STRAIGHT INTO A NON-SUBGROUPED
005200*    14/08/02  RLO  230560  ONE (E.G. BANK/MONEY INTO HRANENIE) WAS
005300*    14/08/02  RLO  230560  TESTING THE INCOMING ROW'S HAS-SUBGRP
005400*    14/08/02  RLO  230560  FLAG INSTEAD OF THE OUTGOING GROUP'S, SO
005500*    14/08/02  RLO  230560  THE OLD GROUP'S FUEL-GRADE SUBTOTAL WAS
005600*    14/08/02  RLO  230560  NEVER FROZEN OR ZEROED AND LEAKED INTO
005700*    14/08/02  RLO  230560  THE NEXT GROUP'S FIGURES.  0100 NOW
005800*    14/08/02  RLO  230560  TESTS THE NEW PRV-HAS-SUBGRP FLAG (SEE
005900*    14/08/02  RLO  230560  WFPCTB) WHICH 0200 SAVES OFF EVERY CALL.
006000*-----------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*        FUNCTION CODE RECEIVED ON THE MOST RECENT CALL - A STAND-
006800*        ALONE FIELD, NOT PART OF THE CALL/BREAK COUNTS BELOW, KEPT
006900*        ONLY SO AN ABEND DUMP TELLS THE READER WHETHER THE ENGINE
007000*        WAS MID-DETAIL OR MID-END-OF-DATA WHEN IT WENT DOWN.
007100 77  WFP-CTLB-LAST-FUNC          PIC X(01)  VALUE SPACES.
007200 01  WFP-CTLB-COUNTERS.
007300     05  WFP-CTLB-CALLS          PIC S9(7)  COMP  VALUE ZEROS.
007400     05  WFP-CTLB-BREAKS         PIC S9(7)  COMP  VALUE ZEROS.
007500 01  WFP-CTLB-COUNTERS-DUMP  REDEFINES WFP-CTLB-COUNTERS
007600                                 PIC X(08).
007700 01  WFP-CTLB-SAVE-AREA.
007800     05  WFP-CTLB-SAVE-GRP       PIC X(12)  VALUE SPACES.
007900     05  WFP-CTLB-SAVE-SUB       PIC X(12)  VALUE SPACES.
008000 01  WFP-CTLB-SAVE-GRP-NUM   REDEFINES WFP-CTLB-SAVE-AREA.
008100     05  WFP-CTLB-SAVE-GRP-DTE    PIC 9(08).
008200     05  FILLER                   PIC X(16).
008300 01  WFP-CTLB-SAVE-SUB-NUM   REDEFINES WFP-CTLB-SAVE-AREA.
008400     05  FILLER                   PIC X(12).
008500     05  WFP-CTLB-SAVE-SUB-DTE    PIC 9(08).
008600     05  FILLER                   PIC X(04).
008700 01  FILLER                      PIC X(30)  VALUE SPACES.
008800 LINKAGE SECTION.
008900 COPY WFPCTB.
009000 PROCEDURE DIVISION USING WFP-CTB-AREA.
009100*-----------------------------------------------------------------*
009200 0000-MAIN SECTION.
009300*-----------------------------------------------------------------*
009400     ADD 1 TO WFP-CTLB-CALLS.
009500     MOVE WFP-CTB-FUNCTION TO WFP-CTLB-LAST-FUNC.
009600     IF WFP-CTB-ENDDATA
009700         PERFORM 0300-CLOSE-EVERYTHING THRU 0300-EXIT
009800     ELSE
009900         PERFORM 0100-DETECT-BREAKS    THRU 0100-EXIT
010000         PERFORM 0200-ACCUMULATE       THRU 0200-EXIT
010100     END-IF.
010200 0000-MAIN-EXIT.
010300     EXIT.
010400*-----------------------------------------------------------------*
010500 0100-DETECT-BREAKS SECTION.
010600*-----------------------------------------------------------------*
010700     MOVE 'N' TO WFP-CTB-GROUP-BROKE.
010800     MOVE 'N' TO WFP-CTB-SUBGRP-BROKE.
010900     IF WFP-CTB-IS-FIRST-ROW
011000         MOVE 'N' TO WFP-CTB-FIRST-ROW
011100         GO TO 0100-EXIT
011200     END-IF.
011300     IF WFP-CTB-GROUP-KEY NOT EQUAL WFP-CTB-PRV-GROUP-KEY
011400         MOVE 'Y' TO WFP-CTB-GROUP-BROKE
011500         MOVE WFP-CTB-PRV-GROUP-KEY TO WFP-CTB-BRK-GROUP-KEY
011600         IF NOT WFP-CTB-PRV-NO-SUBGRP
011700             MOVE 'Y' TO WFP-CTB-SUBGRP-BROKE
011800             MOVE WFP-CTB-PRV-SUBGRP-KEY TO WFP-CTB-BRK-SUBGRP-KEY
011900         END-IF
012000         ADD 1 TO WFP-CTLB-BREAKS
012100         GO TO 0100-EXIT
012200     END-IF.
012300     IF WFP-CTB-NO-SUBGRP
012400         GO TO 0100-EXIT
012500     END-IF.
012600     IF WFP-CTB-SUBGRP-KEY NOT EQUAL WFP-CTB-PRV-SUBGRP-KEY
012700         MOVE 'Y' TO WFP-CTB-SUBGRP-BROKE
012800         MOVE WFP-CTB-PRV-SUBGRP-KEY TO WFP-CTB-BRK-SUBGRP-KEY
012900         ADD 1 TO WFP-CTLB-BREAKS
013000     END-IF.
013100 0100-EXIT.
013200     EXIT.
013300*-----------------------------------------------------------------*
013400 0200-ACCUMULATE SECTION.
013500*-----------------------------------------------------------------*
013600     IF WFP-CTB-GROUP-BROKE
013700         MOVE WFP-CTB-GRP-AMT TO WFP-CTB-BRK-GRP-AMT
013800         MOVE WFP-CTB-GRP-VOL TO WFP-CTB-BRK-GRP-VOL
013900         MOVE WFP-CTB-GRP-CNT TO WFP-CTB-BRK-GRP-CNT
014000         MOVE ZEROS TO WFP-CTB-GRP-AMT WFP-CTB-GRP-VOL
014100         MOVE ZEROS TO WFP-CTB-GRP-CNT
014200     END-IF.
014300     IF WFP-CTB-SUBGRP-BROKE
014400         MOVE WFP-CTB-SUB-AMT TO WFP-CTB-BRK-SUB-AMT
014500         MOVE WFP-CTB-SUB-VOL TO WFP-CTB-BRK-SUB-VOL
014600         MOVE WFP-CTB-SUB-CNT TO WFP-CTB-BRK-SUB-CNT
014700         MOVE ZEROS TO WFP-CTB-SUB-AMT WFP-CTB-SUB-VOL
014800         MOVE ZEROS TO WFP-CTB-SUB-CNT
014900     END-IF.
015000     ADD WFP-CTB-DET-AMT TO WFP-CTB-ALL-AMT WFP-CTB-GRP-AMT
015100                             WFP-CTB-SUB-AMT.
015200     ADD WFP-CTB-DET-VOL TO WFP-CTB-ALL-VOL WFP-CTB-GRP-VOL
015300                             WFP-CTB-SUB-VOL.
015400     ADD WFP-CTB-DET-CNT TO WFP-CTB-ALL-CNT WFP-CTB-GRP-CNT
015500                             WFP-CTB-SUB-CNT.
015600     MOVE WFP-CTB-GROUP-KEY   TO WFP-CTB-PRV-GROUP-KEY.
015700     MOVE WFP-CTB-SUBGRP-KEY  TO WFP-CTB-PRV-SUBGRP-KEY.
015800     MOVE WFP-CTB-HAS-SUBGRP  TO WFP-CTB-PRV-HAS-SUBGRP.
015900 0200-EXIT.
016000     EXIT.
016100*-----------------------------------------------------------------*
016200 0300-CLOSE-EVERYTHING SECTION.
016300*-----------------------------------------------------------------*
016400     IF NOT WFP-CTB-IS-FIRST-ROW
016500         MOVE 'Y' TO WFP-CTB-GROUP-BROKE
016600         MOVE 'Y' TO WFP-CTB-SUBGRP-BROKE
016700         MOVE WFP-CTB-PRV-GROUP-KEY  TO WFP-CTB-BRK-GROUP-KEY
016800         MOVE WFP-CTB-PRV-SUBGRP-KEY TO WFP-CTB-BRK-SUBGRP-KEY
016900         MOVE WFP-CTB-GRP-AMT TO WFP-CTB-BRK-GRP-AMT
017000         MOVE WFP-CTB-GRP-VOL TO WFP-CTB-BRK-GRP-VOL
017100         MOVE WFP-CTB-GRP-CNT TO WFP-CTB-BRK-GRP-CNT
017200         MOVE WFP-CTB-SUB-AMT TO WFP-CTB-BRK-SUB-AMT
017300         MOVE WFP-CTB-SUB-VOL TO WFP-CTB-BRK-SUB-VOL
017400         MOVE WFP-CTB-SUB-CNT TO WFP-CTB-BRK-SUB-CNT
017500     ELSE
017600         MOVE 'N' TO WFP-CTB-GROUP-BROKE
017700         MOVE 'N' TO WFP-CTB-SUBGRP-BROKE
017800     END-IF.
017900 0300-EXIT.
018000     EXIT.
018100 END PROGRAM WFPCTLB.
