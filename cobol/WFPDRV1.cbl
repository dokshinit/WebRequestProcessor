000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             WFPDRV1.
000300 AUTHOR.                 R L OKUNEV.
000400 INSTALLATION.           TRANZIT DATA CENTER.
000500 DATE-WRITTEN.           02/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------*
000900*    WFPDRV1 - FUEL CARD CLIENT REPORT REQUEST DRIVER              *
001000*                                                                  *
001100*    NIGHTLY JOB.  READS THE QUEUE OF CLIENT REPORT REQUESTS       *
001200*    LEFT BY THE PERSONAL CABINET ON-LINE SYSTEM (WPREQIN), PICKS  *
001300*    UP THE CLIENT MASTER (WPCLIEX), AND CALLS WHICHEVER REPORT    *
001400*    BUILDER THE REQUEST'S SUB-TYPE SELECTS.  THE UPDATED REQUEST  *
001500*    STATE IS REWRITTEN TO WPREQOT FOR THE ON-LINE SYSTEM TO PICK  *
001600*    BACK UP (SENDING = QUEUED FOR E-MAIL, FINISHED = DONE, ERROR  *
001700*    = FAILED, TEXT APPENDED TO THE RESULT FIELD).                 *
001800*-----------------------------------------------------------------*
001900*    AMENDMENT HISTORY
002000*-----------------------------------------------------------------*
002100*    02/11/91  RLO  228811  ORIGINAL DRIVER, PATTERNED ON THE OLD
002200*    02/11/91  RLO  228811  MONTH-END STATISTICS RUN.
002300*    11/02/92  RLO  228834  KEEP-ACCOUNT (HRANENIE) SUPPORT ADDED
002400*    11/02/92  RLO  228834  TO THE TURNOVER REPORT DISPATCH.
002500*    19/07/93  JMV  229015  CARD-LIST REQUEST TYPE (SUB-TYPE 3)
002600*    19/07/93  JMV  229015  ADDED.
002700*    03/03/95  RLO  229310  RETRY COUNT NOW DECREMENTED HERE ON
002800*    03/03/95  RLO  229310  ERROR RATHER THAN BY THE ON-LINE SIDE.
002900*    22/08/96  DKZ  229588  ERROR TEXT NOW ACCUMULATES ACROSS
003000*    22/08/96  DKZ  229588  RETRIES INSTEAD OF BEING OVERWRITTEN.
003100*    14/01/98  RLO  229804  FIX: SENDING STATE WAS BEING SET EVEN
003200*    14/01/98  RLO  229804  WHEN THE CLIENT HAD NO E-MAIL ADDRESS.
003300*    09/12/99  RLO  229960  Y2K - DATE PARAMETERS ON THE REQUEST
003400*    09/12/99  RLO  229960  RECORD NOW CARRY A 4-DIGIT YEAR; ALL
003500*    09/12/99  RLO  229960  DOWNSTREAM BUILDERS CHANGED TO MATCH.
003600*    17/05/01  JMV  230122  RUN TOTALS (READ/SENT/ERROR COUNTS)
003700*    17/05/01  JMV  230122  NOW DISPLAYED ON SYSOUT AT END OF JOB.
003800*    08/09/03  RLO  230410  WORKSTATE FILTER PARAMETER PLUMBED
003900*    08/09/03  RLO  230410  THROUGH TO THE CARD-LIST DISPATCH.
004000*    22/10/04  RLO  230561  FIX: SENDING-STATE TEST WAS READING A
004100*    22/10/04  RLO  230561  BOGUS HAS-EMAIL BYTE TACKED ONTO THE
004200*    22/10/04  RLO  230561  CLIENT RECORD, WHICH THE 700-BYTE WPCLIEX
004300*    22/10/04  RLO  230561  EXTRACT NEVER REACHED ANYWAY - IT AND
004400*    22/10/04  RLO  230561  EVERYTHING FROM DB-CREDIT ON WAS ALWAYS
004500*    22/10/04  RLO  230561  BLANK.  2400 NOW TESTS THE REQUEST
004600*    22/10/04  RLO  230561  RECORD'S OWN EMAIL FLAG (SET BY THE
004700*    22/10/04  RLO  230561  ON-LINE SIDE AT QUEUE TIME) AND THE
004800*    22/10/04  RLO  230561  CLIENT EXTRACT FD IS WIDENED TO ITS TRUE
004900*    22/10/04  RLO  230561  RECORD LENGTH SO DB-CREDIT LOADS AGAIN.
005000*-----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT WPREQIN ASSIGN TO WPREQIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WFP-REQIN-STAT.
006000     SELECT WPREQOT ASSIGN TO WPREQOT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WFP-REQOT-STAT.
006300     SELECT WPCLIEX ASSIGN TO WPCLIEX
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WFP-CLIEX-STAT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  WPREQIN
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  WPREQIN-REC                 PIC X(320).
007200 01  WPREQIN-REC-FIRM REDEFINES WPREQIN-REC.
007300     05  WPREQIN-ID-CHK          PIC X(09).
007400     05  WPREQIN-FIRM-CHK        PIC X(03).
007500     05  FILLER                  PIC X(308).
007600 FD  WPREQOT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  WPREQOT-REC                 PIC X(320).
008000 FD  WPCLIEX
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD.
008300*        WIDTH MUST MATCH WFP-CLIENT-REC (WFPCLI) EXACTLY - THE READ
008400*        BELOW IS A GROUP MOVE, SO A SHORT FD SILENTLY SPACE-FILLS
008500*        WHATEVER FALLS PAST ITS END INSTEAD OF LOADING IT.
008600 01  WPCLIEX-REC                 PIC X(791).
008700 01  WPCLIEX-REC-FIRM REDEFINES WPCLIEX-REC.
008800     05  WPCLIEX-FIRM-CHK        PIC X(03).
008900     05  FILLER                  PIC X(788).
009000 WORKING-STORAGE SECTION.
009100 01  WFP-DRV1-SWITCHES.
009200     05  WFP-REQIN-STAT          PIC X(02)  VALUE SPACES.
009300         88  WFP-REQIN-OK                   VALUE '00'.
009400         88  WFP-REQIN-EOF                  VALUE '10'.
009500     05  WFP-REQOT-STAT          PIC X(02)  VALUE SPACES.
009600     05  WFP-CLIEX-STAT          PIC X(02)  VALUE SPACES.
009700         88  WFP-CLIEX-OK                   VALUE '00'.
009800     05  WFP-EOF-SW              PIC X(01)  VALUE 'N'.
009900         88  WFP-AT-EOF                     VALUE 'Y'.
010000*        STAND-ALONE COUNT OF REQUESTS ACTUALLY HANDED TO A REPORT
010100*        BUILDER (I.E. NOT SKIPPED FOR A CLIENT-NOT-FOUND OR OTHER
010200*        UP-FRONT FAILURE) - SHOWN ON THE SYSOUT TRAILER ALONGSIDE
010300*        THE READ/FINISHED/SENDING/ERROR COUNTS BELOW.
010400 77  WFP-DRV1-DISPATCHED         PIC S9(7)  COMP  VALUE ZEROS.
010500 01  WFP-DRV1-COUNTERS.
010600     05  WFP-DRV1-READ           PIC S9(7)  COMP  VALUE ZEROS.
010700     05  WFP-DRV1-FINISHED       PIC S9(7)  COMP  VALUE ZEROS.
010800     05  WFP-DRV1-SENDING        PIC S9(7)  COMP  VALUE ZEROS.
010900     05  WFP-DRV1-ERROR          PIC S9(7)  COMP  VALUE ZEROS.
011000 01  WFP-DRV1-COUNTERS-DUMP REDEFINES WFP-DRV1-COUNTERS
011100                             PIC X(28).
011200 01  WFP-DRV1-EDIT-AREAS.
011300     05  WFP-DRV1-READ-ED        PIC ZZZ,ZZ9.
011400     05  WFP-DRV1-FIN-ED         PIC ZZZ,ZZ9.
011500     05  WFP-DRV1-SND-ED         PIC ZZZ,ZZ9.
011600     05  WFP-DRV1-ERR-ED         PIC ZZZ,ZZ9.
011700     05  WFP-DRV1-DSP-ED         PIC ZZZ,ZZ9.
011800 01  WFP-DRV1-ERRTXT-WORK        PIC X(200).
011900 01  FILLER                      PIC X(40)  VALUE SPACES.
012000 COPY WFPREQ.
012100 COPY WFPCLI.
012200 COPY WFPRPT.
012300 PROCEDURE DIVISION.
012400*-----------------------------------------------------------------*
012500 1000-MAINLINE SECTION.
012600*-----------------------------------------------------------------*
012700     PERFORM 1100-INITIALIZE     THRU 1100-EXIT.
012800     PERFORM 2000-PROCESS-QUEUE  THRU 2000-EXIT
012900             UNTIL WFP-AT-EOF.
013000     PERFORM 9000-TERMINATE      THRU 9000-EXIT.
013100     STOP RUN.
013200 1000-MAINLINE-EXIT.
013300     EXIT.
013400*-----------------------------------------------------------------*
013500 1100-INITIALIZE SECTION.
013600*-----------------------------------------------------------------*
013700     OPEN INPUT  WPREQIN.
013800     OPEN OUTPUT WPREQOT.
013900     OPEN INPUT  WPCLIEX.
014000     IF NOT WFP-REQIN-OK
014100         DISPLAY 'WFPDRV1 - OPEN FAILED ON WPREQIN, STATUS='
014200                 WFP-REQIN-STAT
014300         MOVE 'Y' TO WFP-EOF-SW
014400     ELSE
014500         PERFORM 2100-READ-REQUEST THRU 2100-EXIT
014600     END-IF.
014700 1100-EXIT.
014800     EXIT.
014900*-----------------------------------------------------------------*
015000 2000-PROCESS-QUEUE SECTION.
015100*-----------------------------------------------------------------*
015200     ADD 1 TO WFP-DRV1-READ.
015300     PERFORM 2200-LOAD-CLIENT     THRU 2200-EXIT.
015400     PERFORM 2300-DISPATCH-REPORT THRU 2300-EXIT.
015500     PERFORM 2400-SET-NEW-STATE   THRU 2400-EXIT.
015600     PERFORM 2500-WRITE-REQUEST   THRU 2500-EXIT.
015700     PERFORM 2100-READ-REQUEST    THRU 2100-EXIT.
015800 2000-EXIT.
015900     EXIT.
016000*-----------------------------------------------------------------*
016100 2100-READ-REQUEST SECTION.
016200*-----------------------------------------------------------------*
016300     READ WPREQIN INTO WFP-REQUEST-REC
016400         AT END
016500             MOVE 'Y' TO WFP-EOF-SW
016600     END-READ.
016700 2100-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------------*
017000 2200-LOAD-CLIENT SECTION.
017100*-----------------------------------------------------------------*
017200     MOVE 'O' TO WFP-RPT-STATUS.
017300     MOVE ZEROS TO WFP-RPT-LINE-CNT.
017400     MOVE SPACES TO WFP-RPT-ERRTXT.
017500     READ WPCLIEX INTO WFP-CLIENT-REC
017600         AT END
017700             MOVE 'F' TO WFP-RPT-STATUS
017800             MOVE 'CLIENT RECORD NOT FOUND' TO WFP-RPT-ERRTXT
017900     END-READ.
018000 2200-EXIT.
018100     EXIT.
018200*-----------------------------------------------------------------*
018300 2300-DISPATCH-REPORT SECTION.
018400*-----------------------------------------------------------------*
018500     IF WFP-RPT-FAILED
018600         GO TO 2300-EXIT
018700     END-IF.
018800     ADD 1 TO WFP-DRV1-DISPATCHED.
018900     EVALUATE TRUE
019000         WHEN WFP-REQ-TURNOVER
019100             CALL 'WFPTURN' USING WFP-CLIENT-REC
019200                                   WFP-REQ-PARMS
019300                                   WFP-RPT-RESULT
019400         WHEN WFP-REQ-TRANSACT
019500             CALL 'WFPTRAN' USING WFP-CLIENT-REC
019600                                   WFP-REQ-PARMS
019700                                   WFP-RPT-RESULT
019800         WHEN WFP-REQ-CARDLIST
019900             CALL 'WFPCARD' USING WFP-CLIENT-REC
020000                                   WFP-REQ-PARMS
020100                                   WFP-RPT-RESULT
020200         WHEN OTHER
020300             MOVE 'F' TO WFP-RPT-STATUS
020400             MOVE 'UNKNOWN REPORT SUB-TYPE' TO WFP-RPT-ERRTXT
020500     END-EVALUATE.
020600 2300-EXIT.
020700     EXIT.
020800*-----------------------------------------------------------------*
020900 2400-SET-NEW-STATE SECTION.
021000*-----------------------------------------------------------------*
021100     IF WFP-RPT-OK
021200         MOVE WFP-RPT-LINE-CNT TO WFP-REQ-OUT-SIZE
021300         IF WFP-REQ-RETRY GREATER THAN ZEROS
021400                 AND WFP-REQ-HAS-EMAIL
021500             MOVE 'S' TO WFP-REQ-STATE
021600             ADD 1 TO WFP-DRV1-SENDING
021700         ELSE
021800             MOVE 'F' TO WFP-REQ-STATE
021900             ADD 1 TO WFP-DRV1-FINISHED
022000         END-IF
022100     ELSE
022200         PERFORM 2410-APPEND-ERROR THRU 2410-EXIT
022300         MOVE 'E' TO WFP-REQ-STATE
022400         IF WFP-REQ-RETRY GREATER THAN ZEROS
022500             SUBTRACT 1 FROM WFP-REQ-RETRY
022600         END-IF
022700         ADD 1 TO WFP-DRV1-ERROR
022800     END-IF.
022900 2400-EXIT.
023000     EXIT.
023100*-----------------------------------------------------------------*
023200 2410-APPEND-ERROR SECTION.
023300*-----------------------------------------------------------------*
023400     IF WFP-REQ-ERROR
023500         STRING WFP-REQ-RESULT-TXT DELIMITED BY '  '
023600                '; ' DELIMITED BY SIZE
023700                WFP-RPT-ERRTXT DELIMITED BY '  '
023800                INTO WFP-DRV1-ERRTXT-WORK
023900         END-STRING
024000         MOVE WFP-DRV1-ERRTXT-WORK TO WFP-REQ-RESULT-TXT
024100     ELSE
024200         MOVE WFP-RPT-ERRTXT TO WFP-REQ-RESULT-TXT
024300     END-IF.
024400 2410-EXIT.
024500     EXIT.
024600*-----------------------------------------------------------------*
024700 2500-WRITE-REQUEST SECTION.
024800*-----------------------------------------------------------------*
024900     WRITE WPREQOT-REC FROM WFP-REQUEST-REC.
025000 2500-EXIT.
025100     EXIT.
025200*-----------------------------------------------------------------*
025300 9000-TERMINATE SECTION.
025400*-----------------------------------------------------------------*
025500     CLOSE WPREQIN WPREQOT WPCLIEX.
025600     MOVE WFP-DRV1-READ     TO WFP-DRV1-READ-ED.
025700     MOVE WFP-DRV1-FINISHED TO WFP-DRV1-FIN-ED.
025800     MOVE WFP-DRV1-SENDING  TO WFP-DRV1-SND-ED.
025900     MOVE WFP-DRV1-ERROR    TO WFP-DRV1-ERR-ED.
026000     MOVE WFP-DRV1-DISPATCHED TO WFP-DRV1-DSP-ED.
026100     DISPLAY 'WFPDRV1 - REQUESTS READ    : ' WFP-DRV1-READ-ED.
026200     DISPLAY 'WFPDRV1 - DISPATCHED       : ' WFP-DRV1-DSP-ED.
026300     DISPLAY 'WFPDRV1 - FINISHED         : ' WFP-DRV1-FIN-ED.
026400     DISPLAY 'WFPDRV1 - QUEUED FOR E-MAIL: ' WFP-DRV1-SND-ED.
026500     DISPLAY 'WFPDRV1 - ERRORS           : ' WFP-DRV1-ERR-ED.
026600 9000-EXIT.
026700     EXIT.
