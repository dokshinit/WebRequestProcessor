000100*-----------------------------------------------------------------*
000200*    WFPLKP    - FUEL CARD REPORT PROCESSOR - CODE TABLES          *
000300*-----------------------------------------------------------------*
000400*    THIS BOOK HOLDS THE SMALL FIXED CODE/TITLE TABLES SHARED BY  *
000500*    THE THREE REPORT BUILDERS (WFPTURN, WFPTRAN, WFPCARD).  THE  *
000600*    SOURCE SYSTEM KEEPS THESE VALUES IN PROGRAM CONSTANTS, NOT   *
000700*    IN A LOOKUP FILE, SO THEY ARE CARRIED HERE AS VALUE TABLES.  *
000800*-----------------------------------------------------------------*
000900*    ACCOUNT TYPE CODE TABLE
001000*-----------------------------------------------------------------*
001100 01  WFP-ACCTYPE-TABLE-D.
001200     05  FILLER              PIC X(14) VALUE '0Деньги       '.
001300     05  FILLER              PIC X(14) VALUE '1Банк         '.
001400     05  FILLER              PIC X(14) VALUE '7Хранение     '.
001500 01  WFP-ACCTYPE-TABLE REDEFINES WFP-ACCTYPE-TABLE-D.
001600     05  WFP-ACCTYPE-ENT     OCCURS 3 TIMES
001700                             INDEXED BY WFP-ACCTYPE-IX.
001800         10  WFP-ACCTYPE-COD PIC 9(01).
001900         10  WFP-ACCTYPE-DSC PIC X(13).
002000 01  WFP-ACCTYPE-CD          PIC 9(01)  VALUE ZEROS.
002100     88  WFP-IS-MONEY                   VALUE 0.
002200     88  WFP-IS-BANK                    VALUE 1.
002300     88  WFP-IS-KEEP                    VALUE 7.
002400*-----------------------------------------------------------------*
002500*    FUEL GRADE CODE TABLE
002600*-----------------------------------------------------------------*
002700 01  WFP-OIL-TABLE-D.
002800     05  FILLER              PIC X(10) VALUE '03АИ-80   '.
002900     05  FILLER              PIC X(10) VALUE '04АИ-92   '.
003000     05  FILLER              PIC X(10) VALUE '05АИ-95   '.
003100     05  FILLER              PIC X(10) VALUE '06ДТ      '.
003200     05  FILLER              PIC X(10) VALUE '11М8В     '.
003300     05  FILLER              PIC X(10) VALUE '12М10Г2К  '.
003400     05  FILLER              PIC X(10) VALUE '15СУГ     '.
003500 01  WFP-OIL-TABLE REDEFINES WFP-OIL-TABLE-D.
003600     05  WFP-OIL-ENT         OCCURS 7 TIMES
003700                             INDEXED BY WFP-OIL-IX.
003800         10  WFP-OIL-COD     PIC 9(02).
003900         10  WFP-OIL-DSC     PIC X(08).
004000*-----------------------------------------------------------------*
004100*    CARD WORK-STATE CODE TABLE
004200*-----------------------------------------------------------------*
004300 01  WFP-WORK-TABLE-D.
004400     05  FILLER              PIC X(9) VALUE '1Рабочая '.
004500     05  FILLER              PIC X(9) VALUE '0Запрет  '.
004600     05  FILLER              PIC X(9) VALUE '-Арест   '.
004700 01  WFP-WORK-TABLE REDEFINES WFP-WORK-TABLE-D.
004800     05  WFP-WORK-ENT        OCCURS 3 TIMES
004900                             INDEXED BY WFP-WORK-IX.
005000         10  WFP-WORK-COD    PIC X(01).
005100         10  WFP-WORK-DSC    PIC X(08).
005200 01  WFP-WORK-CD             PIC S9(01) VALUE ZEROS.
005300     88  WFP-CARD-WORK                  VALUE 1.
005400     88  WFP-CARD-LOCK                  VALUE 0.
005500     88  WFP-CARD-ARREST                VALUE -1.
005600*-----------------------------------------------------------------*
005700*    OWNING FIRM CODE TABLE
005800*-----------------------------------------------------------------*
005900 01  WFP-FIRM-TABLE-D.
006000     05  FILLER              PIC X(12) VALUE '001TRANZIT  '.
006100     05  FILLER              PIC X(12) VALUE '002KOMP2000 '.
006200     05  FILLER              PIC X(12) VALUE '103SNEZHINKA'.
006300     05  FILLER              PIC X(12) VALUE '000HOLDING  '.
006400 01  WFP-FIRM-TABLE REDEFINES WFP-FIRM-TABLE-D.
006500     05  WFP-FIRM-ENT        OCCURS 4 TIMES
006600                             INDEXED BY WFP-FIRM-IX.
006700         10  WFP-FIRM-COD    PIC 9(03).
006800         10  WFP-FIRM-DSC    PIC X(09).
006900*-----------------------------------------------------------------*
007000*    DASH / SENTINEL LITERALS USED BY THE DISPLAY-EDIT RULES
007100*-----------------------------------------------------------------*
007200 01  WFP-DASH                PIC X(01)  VALUE '-'.
007300 01  WFP-SENTINEL-DATE       PIC 9(08)  VALUE 21000101.
