000100*-----------------------------------------------------------------*
000200*    WFPCRD    - FUEL CARD LISTING EXTRACT RECORD                  *
000300*-----------------------------------------------------------------*
000400*    DETAIL ROW OF THE CLIENT CARDS REPORT (WFPCARD).  PRE-       *
000500*    SORTED UPSTREAM BY [WORK-STATE,] THEN CARD ID.                *
000600*-----------------------------------------------------------------*
000700 01  WFP-CARD-REC.
000800     05  WFP-CRD-DTEFF           PIC 9(08).
000900     05  WFP-CRD-DTEND           PIC 9(08).
001000     05  WFP-CRD-IDD             PIC X(16).
001100     05  WFP-CRD-IDD-DISP REDEFINES WFP-CRD-IDD.
001200         10  FILLER              PIC X(03).
001300         10  WFP-CRD-IDD-13      PIC X(13).
001400     05  WFP-CRD-ACCTYPE         PIC 9(01).
001500     05  WFP-CRD-WORK            PIC S9(01).
001600     05  WFP-CRD-DTPAY           PIC 9(08).
001700     05  WFP-CRD-DRIVER          PIC X(60).
001800     05  WFP-CRD-CAR             PIC X(30).
001900     05  WFP-CRD-COMMENT         PIC X(120).
002000     05  WFP-CRD-DAYLIM          PIC S9(7)V9(1) COMP-3.
002100     05  FILLER                  PIC X(20).
