000100*-----------------------------------------------------------------*
000200*    WFPCTB    - BASE REPORT TABLE CONTROL-BREAK LINKAGE AREA      *
000300*-----------------------------------------------------------------*
000400*    PASSED ON EACH CALL TO WFPCTLB, THE GENERIC READ-ACCUMULATE- *
000500*    BREAK ENGINE SHARED BY WFPTURN, WFPTRAN AND WFPCARD.  THE    *
000600*    CALLER LOADS THE NEW KEYS AND THE DETAIL AMOUNT/VOLUME/COUNT *
000700*    BEFORE EACH CALL; WFPCTLB RETURNS THE BREAK FLAGS AND THE    *
000800*    ROLLED ACCUMULATORS.                                          *
000900*-----------------------------------------------------------------*
001000 01  WFP-CTB-AREA.
001100     05  WFP-CTB-FUNCTION        PIC X(01).
001200         88  WFP-CTB-DETAIL                 VALUE 'D'.
001300         88  WFP-CTB-ENDDATA                VALUE 'E'.
001400     05  WFP-CTB-GROUP-KEY       PIC X(16).
001500     05  WFP-CTB-SUBGRP-KEY      PIC X(16).
001600     05  WFP-CTB-PRV-GROUP-KEY   PIC X(16).
001700     05  WFP-CTB-PRV-SUBGRP-KEY  PIC X(16).
001800*        THE GROUP/SUBGROUP KEY THAT JUST WENT OUT OF SCOPE, HELD
001900*        HERE SO THE CALLER CAN STILL TITLE THE SUMMARY LINE AFTER
002000*        THE LIVE ACCUMULATORS BELOW HAVE ALREADY ROLLED OVER.
002100     05  WFP-CTB-BRK-GROUP-KEY   PIC X(16).
002200     05  WFP-CTB-BRK-SUBGRP-KEY  PIC X(16).
002300     05  WFP-CTB-HAS-SUBGRP      PIC X(01)  VALUE 'Y'.
002400         88  WFP-CTB-NO-SUBGRP              VALUE 'N'.
002500*        HAS-SUBGRP AS IT STOOD ON THE ROW THAT JUST WENT OUT OF
002600*        SCOPE.  0100-DETECT-BREAKS MUST TEST THIS ONE, NOT THE
002700*        LIVE FLAG ABOVE, WHEN A GROUP BREAK FIRES -- BY THEN THE
002800*        LIVE FLAG ALREADY DESCRIBES THE INCOMING ROW, NOT THE
002900*        GROUP THAT JUST ENDED.
003000     05  WFP-CTB-PRV-HAS-SUBGRP  PIC X(01)  VALUE 'Y'.
003100         88  WFP-CTB-PRV-NO-SUBGRP          VALUE 'N'.
003200     05  WFP-CTB-DET-AMT         PIC S9(9)V9(2) COMP-3.
003300     05  WFP-CTB-DET-VOL         PIC S9(9)V9(3) COMP-3.
003400     05  WFP-CTB-DET-CNT         PIC S9(7)       COMP.
003500     05  WFP-CTB-GRP-AMT         PIC S9(9)V9(2) COMP-3.
003600     05  WFP-CTB-GRP-VOL         PIC S9(9)V9(3) COMP-3.
003700     05  WFP-CTB-GRP-CNT         PIC S9(7)       COMP.
003800     05  WFP-CTB-SUB-AMT         PIC S9(9)V9(2) COMP-3.
003900     05  WFP-CTB-SUB-VOL         PIC S9(9)V9(3) COMP-3.
004000     05  WFP-CTB-SUB-CNT         PIC S9(7)       COMP.
004100     05  WFP-CTB-ALL-AMT         PIC S9(9)V9(2) COMP-3.
004200     05  WFP-CTB-ALL-VOL         PIC S9(9)V9(3) COMP-3.
004300     05  WFP-CTB-ALL-CNT         PIC S9(7)       COMP.
004400*        THE GROUP/SUBGROUP TOTAL AS IT STOOD THE INSTANT BEFORE THE
004500*        BREAK ZEROED IT OUT -- THIS IS WHAT THE SUMMARY LINE PRINTS.
004600     05  WFP-CTB-BRK-GRP-AMT     PIC S9(9)V9(2) COMP-3.
004700     05  WFP-CTB-BRK-GRP-VOL     PIC S9(9)V9(3) COMP-3.
004800     05  WFP-CTB-BRK-GRP-CNT     PIC S9(7)       COMP.
004900     05  WFP-CTB-BRK-SUB-AMT     PIC S9(9)V9(2) COMP-3.
005000     05  WFP-CTB-BRK-SUB-VOL     PIC S9(9)V9(3) COMP-3.
005100     05  WFP-CTB-BRK-SUB-CNT     PIC S9(7)       COMP.
005200     05  WFP-CTB-GROUP-BROKE     PIC X(01)  VALUE 'N'.
005300         88  WFP-CTB-GROUP-CHANGED           VALUE 'Y'.
005400     05  WFP-CTB-SUBGRP-BROKE    PIC X(01)  VALUE 'N'.
005500         88  WFP-CTB-SUBGRP-CHANGED          VALUE 'Y'.
005600     05  WFP-CTB-FIRST-ROW       PIC X(01)  VALUE 'Y'.
005700         88  WFP-CTB-IS-FIRST-ROW             VALUE 'Y'.
005800     05  FILLER                  PIC X(20).
