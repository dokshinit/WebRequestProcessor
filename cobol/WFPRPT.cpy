000100*-----------------------------------------------------------------*
000200*    WFPRPT    - REPORT BUILDER CALL INTERFACE                     *
000300*-----------------------------------------------------------------*
000400*    PASSED BY WFPDRV1 ON THE CALL TO WHICHEVER REPORT BUILDER     *
000500*    (WFPTURN/WFPTRAN/WFPCARD) THE REQUEST'S SUB-TYPE SELECTS.     *
000600*    THE BUILDER OPENS ITS OWN EXTRACT FILES AND THE SHARED PRINT  *
000700*    FILE, WRITES THE REPORT, AND HANDS BACK ITS OUTCOME HERE.     *
000800*-----------------------------------------------------------------*
000900 01  WFP-RPT-RESULT.
001000     05  WFP-RPT-STATUS          PIC X(01).
001100         88  WFP-RPT-OK                     VALUE 'O'.
001200         88  WFP-RPT-FAILED                 VALUE 'F'.
001300     05  WFP-RPT-LINE-CNT        PIC S9(7)  COMP.
001400     05  WFP-RPT-ERRTXT          PIC X(80).
001500     05  FILLER                  PIC X(20).
