000100*-----------------------------------------------------------------*
000200*    WFPCLI    - FUEL CARD CLIENT RECORD                          *
000300*-----------------------------------------------------------------*
000400*    ONE ROW, LOADED PER REPORT REQUEST BY THE DRIVER (WFPDRV1)   *
000500*    AND PASSED TO WHICHEVER REPORT BUILDER IS DISPATCHED.        *
000600*-----------------------------------------------------------------*
000700 01  WFP-CLIENT-REC.
000800     05  WFP-CLI-FIRM            PIC 9(03).
000900     05  WFP-CLI-CLIENT          PIC 9(09).
001000     05  WFP-CLI-SUB             PIC 9(09).
001100     05  WFP-CLI-INN             PIC X(12).
001200     05  WFP-CLI-NAME            PIC X(60).
001300     05  WFP-CLI-TITLE           PIC X(80).
001400     05  WFP-CLI-SUBTITLE        PIC X(60).
001500     05  WFP-CLI-ADDRESS         PIC X(120).
001600     05  WFP-CLI-EMAIL           PIC X(80).
001700     05  WFP-CLI-PHONE           PIC X(40).
001800     05  WFP-CLI-FOND            PIC 9(01).
001900         88  WFP-CLI-IS-FOND               VALUE 1.
002000     05  WFP-CLI-WORK            PIC 9(01).
002100     05  WFP-CLI-OIL-LIMIT       PIC X(40).
002200     05  WFP-CLI-AZS-LIMIT       PIC X(40).
002300     05  WFP-CLI-COMMENT         PIC X(200).
002400     05  WFP-CLI-CREDIT          PIC S9(9)V9(2) COMP-3.
002500*        THE E-MAIL-PRESENT FLAG THE DRIVER NEEDS FOR THE SENDING-STATE
002600*        RULE IS CARRIED ON THE REQUEST RECORD (WFP-REQ-EMAIL-FLAG IN
002700*        WFPREQ), NOT HERE - THE CLIENT MASTER EXTRACT HAS NO SUCH
002800*        COLUMN.  A COPY OF THAT FLAG WAS ADDED HERE IN ERROR AND HAS
002900*        BEEN REMOVED; SEE WFPDRV1 TICKET 230561.
003000     05  FILLER                  PIC X(30).
