000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             WFPCARD.
000300 AUTHOR.                 R L OKUNEV.
000400 INSTALLATION.           TRANZIT DATA CENTER.
000500 DATE-WRITTEN.           04/11/1991.
000600 DATE-COMPILED.
000700 SECURITY.               UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000800*-----------------------------------------------------------------*
000900*    WFPCARD - CLIENT CARD LIST REPORT                             *
001000*                                                                  *
001100*    CALLED BY WFPDRV1 FOR SUB-TYPE 3 REQUESTS.  LISTS EVERY FUEL *
001200*    CARD CURRENTLY ON A CLIENT'S BOOKS, OPTIONALLY GROUPED BY    *
001300*    WORK STATE AND TOTALLED BY CARD COUNT ONLY - THIS REPORT     *
001400*    CARRIES NO MONEY OR VOLUME COLUMN.  THE EXTRACT ARRIVES      *
001500*    PRE-SORTED BY WORK STATE (WHEN GROUPED) THEN CARD NUMBER -   *
001600*    THIS PROGRAM DOES NOT SORT.                                  *
001700*-----------------------------------------------------------------*
001800*    AMENDMENT HISTORY
001900*-----------------------------------------------------------------*
002000*    04/11/91  RLO  228811  ORIGINAL PROGRAM - FLAT CARD LISTING,
002100*    04/11/91  RLO  228811  NO GROUPING, ONE LINE PER CARD.
002200*    03/03/95  RLO  229310  HOOKED UP TO THE SHARED WFPCTLB BREAK
002300*    03/03/95  RLO  229310  ENGINE IN COUNT-ONLY MODE - NO AMOUNT
002400*    03/03/95  RLO  229310  OR VOLUME ACCUMULATOR IS LOADED.
002500*    12/11/93  RLO  229199  WORK-STATE GROUPING MODE ADDED ON TOP
002600*    12/11/93  RLO  229199  OF THE ORIGINAL FLAT LISTING - MOVED
002700*    12/11/93  RLO  229199  HERE OUT OF SEQUENCE WITH THE 229310
002800*    12/11/93  RLO  229199  ENTRY ABOVE, SEE THE REQUEST FILE.
002900*    22/08/96  DKZ  229588  DAILY LIMIT OF EXACTLY ZERO NOW SHOWS
003000*    22/08/96  DKZ  229588  DASH INSTEAD OF 0 (FMTN2_0 RULE).
003100*    14/01/98  RLO  229804  CARD NUMBER ON THE DETAIL LINE SHOWS
003200*    14/01/98  RLO  229804  ONLY THE LAST 13 DIGITS - THE FIRST 3
003300*    14/01/98  RLO  229804  ARE THE ISSUING BANK PREFIX.
003400*    09/12/99  RLO  229960  Y2K - CARD DATE FIELDS NOW CARRY A
003500*    09/12/99  RLO  229960  4-DIGIT YEAR.
003600*    17/05/01  JMV  230122  "NO DATA AT ALL" LINE ADDED WHEN THE
003700*    17/05/01  JMV  230122  EXTRACT IS EMPTY (SEE WFPCTLB 230122).
003800*    14/09/01  JMV  230416  WORK-STATE TOTAL LINE NOW READS
003900*    14/09/01  JMV  230416  WFPCTLB'S BROKE-KEY/BROKE-COUNT FIELDS
004000*    14/09/01  JMV  230416  (SEE WFPCTLB 230410) SO IT TITLES AND
004100*    14/09/01  JMV  230416  COUNTS THE STATE THAT JUST ENDED, NOT
004200*    14/09/01  JMV  230416  THE ONE THAT JUST STARTED.
004300*    03/06/02  DKZ  230501  WORK-STATE GROUP HEADING/SUMMARY NOW
004400*    03/06/02  DKZ  230501  SUPPRESSED WHENEVER THE REQUEST ALSO
004500*    03/06/02  DKZ  230501  CARRIES A SINGLE WORK-STATE FILTER -
004600*    03/06/02  DKZ  230501  GROUPING BY ONE VALUE IS POINTLESS.
004700*    10/08/26  DKZ  230562  DAILY LIMIT COLUMN CARRIED A STRAY
004800*    10/08/26  DKZ  230562  FMTN2 "/10" COPIED FROM THE SALDO
004900*    10/08/26  DKZ  230562  REPORTS - IT WAS COLLAPSING THE ONE
005000*    10/08/26  DKZ  230562  DECIMAL PLACE TO NOTHING.  DIVISION
005100*    10/08/26  DKZ  230562  REMOVED AND WFP-CARD-LIM-NUM/-LIM-ED
005200*    10/08/26  DKZ  230562  WIDENED TO CARRY THE TENTHS DIGIT.
005300*-----------------------------------------------------------------*
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT WPCRDEX ASSIGN TO WPCRDEX
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WFP-CRDEX-STAT.
006300     SELECT WPRPTOT ASSIGN TO WPRPTOT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WFP-RPTOT-STAT.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  WPCRDEX
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD.
007100 01  WPCRDEX-REC                 PIC X(280).
007200 FD  WPRPTOT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  WPRPTOT-REC                 PIC X(132).
007600 WORKING-STORAGE SECTION.
007700 01  WFP-CARD-SWITCHES.
007800     05  WFP-CRDEX-STAT          PIC X(02)  VALUE SPACES.
007900         88  WFP-CRDEX-OK                   VALUE '00'.
008000     05  WFP-RPTOT-STAT          PIC X(02)  VALUE SPACES.
008100     05  WFP-CARD-EOF-SW         PIC X(01)  VALUE 'N'.
008200         88  WFP-CARD-AT-EOF                VALUE 'Y'.
008300 01  WFP-CARD-MODE-WORK.
008400*        WFP-CARD-GRP-ACTIVE IS 'Y' ONLY WHEN THE REQUEST SELECTED
008500*        WORKSTATE_CARD MODE AND DID NOT ALSO GIVE A SINGLE WORK
008600*        STATE FILTER - GROUPING ON A FILTERED-DOWN SINGLE VALUE
008700*        WOULD JUST REPEAT THE GRAND TOTAL.
008800     05  WFP-CARD-MODE           PIC 9(01)  VALUE 1.
008900         88  WFP-CARD-MODE-FLAT               VALUE 1.
009000         88  WFP-CARD-MODE-WORKSTATE          VALUE 2.
009100     05  WFP-CARD-GRP-ACTIVE     PIC X(01)  VALUE 'N'.
009200*        STAND-ALONE COUNT OF CARDS SKIPPED BY THE WORK-STATE FILTER
009300*        IN 2100-READ-CRD - NOT PRINTED, KEPT SO A ZERO-DETAIL RUN CAN
009400*        BE TOLD APART FROM AN EMPTY FILE WHEN THE JOB IS RE-RUN.
009500 77  WFP-CARD-SKIP-CNT           PIC S9(7)  COMP  VALUE ZEROS.
009600 01  WFP-CARD-COUNTERS.
009700     05  WFP-CARD-LINES          PIC S9(7)  COMP  VALUE ZEROS.
009800 01  WFP-CARD-COUNTERS-DUMP REDEFINES WFP-CARD-COUNTERS
009900                             PIC X(04).
010000 01  WFP-CARD-WORK-WORK.
010100     05  WFP-CARD-WORK-CD        PIC S9(01) VALUE ZEROS.
010200     05  WFP-CARD-WORK-CHR       PIC X(01)  VALUE SPACES.
010300     05  WFP-CARD-WORK-DSC-WK    PIC X(08)  VALUE SPACES.
010400 01  WFP-CARD-DATE-WORK.
010500     05  WFP-CARD-DATE           PIC 9(08)  VALUE ZEROS.
010600     05  WFP-CARD-DATE-ALT REDEFINES WFP-CARD-DATE.
010700         10  WFP-CARD-DATE-CCYY  PIC 9(04).
010800         10  WFP-CARD-DATE-MM    PIC 9(02).
010900         10  WFP-CARD-DATE-DD    PIC 9(02).
011000 01  WFP-CARD-EDIT-AREAS.
011100     05  WFP-CARD-DATE-ED        PIC 9999/99/99.
011200     05  WFP-CARD-DATE-TXT       PIC X(10)  VALUE SPACES.
011300     05  WFP-CARD-LIM-NUM        PIC S9(7)V9(1) COMP-3 VALUE ZEROS.
011400     05  WFP-CARD-LIM-ED         PIC ------9.9.
011500     05  WFP-CARD-CNT-ED         PIC ZZZZZZ9.
011600*-----------------------------------------------------------------*
011700*    CARD DETAIL / SUMMARY LINE
011800*-----------------------------------------------------------------*
011900 01  WFP-CARD-DET-LINE.
012000     05  FILLER                  PIC X(03)  VALUE SPACES.
012100     05  WFP-CARD-COL-GROUP.
012200         10  TL-CRD-IDD          PIC X(13)  VALUE SPACES.
012300         10  FILLER              PIC X(01)  VALUE SPACES.
012400         10  TL-CRD-STATE        PIC X(08)  VALUE SPACES.
012500         10  FILLER              PIC X(01)  VALUE SPACES.
012600         10  TL-CRD-DTCHG        PIC X(10)  VALUE SPACES.
012700         10  FILLER              PIC X(01)  VALUE SPACES.
012800         10  TL-CRD-DTPAY        PIC X(10)  VALUE SPACES.
012900         10  FILLER              PIC X(01)  VALUE SPACES.
013000         10  TL-CRD-DRIVER       PIC X(20)  VALUE SPACES.
013100         10  FILLER              PIC X(01)  VALUE SPACES.
013200         10  TL-CRD-CAR          PIC X(15)  VALUE SPACES.
013300         10  FILLER              PIC X(01)  VALUE SPACES.
013400         10  TL-CRD-COMMENT      PIC X(20)  VALUE SPACES.
013500*        GROUP AND GRAND SUMMARY LINES USE THE WHOLE 102 BYTES AS
013600*        ONE TEXT FIELD INSTEAD OF THE SEVEN NARROW COLUMNS.
013700     05  WFP-CARD-COL-TEXT REDEFINES WFP-CARD-COL-GROUP.
013800         10  TL-CRD-TEXT         PIC X(102).
013900     05  FILLER                  PIC X(01)  VALUE SPACES.
014000     05  TL-CRD-LIMIT            PIC X(09)  VALUE SPACES.
014100     05  FILLER                  PIC X(17)  VALUE SPACES.
014200*-----------------------------------------------------------------*
014300*    ONE HEADING/TEXT LINE, REUSED FOR EVERY BANNER
014400*-----------------------------------------------------------------*
014500 01  WFP-CARD-TEXT-LINE.
014600     05  TL-TEXT                 PIC X(80)  VALUE SPACES.
014700     05  FILLER                  PIC X(52)  VALUE SPACES.
014800 COPY WFPLKP.
014900 COPY WFPCTB.
015000 COPY WFPCRD.
015100 LINKAGE SECTION.
015200 COPY WFPCLI.
015300 COPY WFPREQ.
015400 COPY WFPRPT.
015500 PROCEDURE DIVISION USING WFP-CLIENT-REC
015600                          WFP-REQ-PARMS
015700                          WFP-RPT-RESULT.
015800*-----------------------------------------------------------------*
015900 1000-MAINLINE SECTION.
016000*-----------------------------------------------------------------*
016100     MOVE 'O' TO WFP-RPT-STATUS.
016200     MOVE ZEROS TO WFP-RPT-LINE-CNT.
016300     MOVE ZEROS TO WFP-CARD-LINES.
016400     PERFORM 1100-SET-MODE-FLAGS THRU 1100-EXIT.
016500     MOVE 'СПИСОК КАРТ КЛИЕНТА' TO TL-TEXT OF WFP-CARD-TEXT-LINE.
016600     OPEN OUTPUT WPRPTOT.
016700     PERFORM 8900-WRITE-TEXT-LINE THRU 8900-EXIT.
016800     OPEN INPUT WPCRDEX.
016900     MOVE 'N' TO WFP-CARD-EOF-SW.
017000     MOVE SPACES TO WFP-CTB-AREA.
017100     MOVE 'Y' TO WFP-CTB-FIRST-ROW.
017200     MOVE 'N' TO WFP-CTB-HAS-SUBGRP.
017300     MOVE ZEROS TO WFP-CTB-ALL-AMT WFP-CTB-ALL-VOL WFP-CTB-ALL-CNT.
017400     PERFORM 2100-READ-CRD THRU 2100-EXIT.
017500     PERFORM 2200-PROCESS-ROW THRU 2200-EXIT
017600             UNTIL WFP-CARD-AT-EOF.
017700     MOVE 'E' TO WFP-CTB-FUNCTION.
017800     CALL 'WFPCTLB' USING WFP-CTB-AREA.
017900     IF WFP-CTB-IS-FIRST-ROW
018000         PERFORM 3900-PRINT-NODATA THRU 3900-EXIT
018100     ELSE
018200         IF WFP-CTB-GROUP-CHANGED AND WFP-CARD-GRP-ACTIVE EQUAL 'Y'
018300             PERFORM 3700-PRINT-GRP-TOT THRU 3700-EXIT
018400         END-IF
018500         PERFORM 3800-PRINT-GRAND THRU 3800-EXIT
018600     END-IF.
018700     CLOSE WPCRDEX.
018800     CLOSE WPRPTOT.
018900     MOVE WFP-CARD-LINES TO WFP-RPT-LINE-CNT.
019000     GOBACK.
019100 1000-MAINLINE-EXIT.
019200     EXIT.
019300*-----------------------------------------------------------------*
019400 1100-SET-MODE-FLAGS SECTION.
019500*-----------------------------------------------------------------*
019600     MOVE WFP-REQ-MODE TO WFP-CARD-MODE.
019700     IF WFP-CARD-MODE EQUAL ZEROS
019800         MOVE 1 TO WFP-CARD-MODE
019900     END-IF.
020000     IF WFP-CARD-MODE-WORKSTATE AND NOT WFP-REQ-WORK-IS-SET
020100         MOVE 'Y' TO WFP-CARD-GRP-ACTIVE
020200     ELSE
020300         MOVE 'N' TO WFP-CARD-GRP-ACTIVE
020400     END-IF.
020500 1100-EXIT.
020600     EXIT.
020700*-----------------------------------------------------------------*
020800 2100-READ-CRD SECTION.
020900*-----------------------------------------------------------------*
021000     READ WPCRDEX INTO WFP-CARD-REC
021100         AT END
021200             MOVE 'Y' TO WFP-CARD-EOF-SW
021300     END-READ.
021400     IF NOT WFP-CARD-AT-EOF
021500         IF WFP-REQ-WORK-IS-SET
021600             IF WFP-CRD-WORK NOT EQUAL WFP-REQ-WORK-FILT
021700                 ADD 1 TO WFP-CARD-SKIP-CNT
021800                 GO TO 2100-READ-CRD
021900             END-IF
022000         END-IF
022100     END-IF.
022200 2100-EXIT.
022300     EXIT.
022400*-----------------------------------------------------------------*
022500 2200-PROCESS-ROW SECTION.
022600*-----------------------------------------------------------------*
022700     IF WFP-CARD-GRP-ACTIVE EQUAL 'Y' AND WFP-CTB-IS-FIRST-ROW
022800         PERFORM 3400-PRINT-GRP-HEADER THRU 3400-EXIT
022900     END-IF.
023000     MOVE 'D' TO WFP-CTB-FUNCTION.
023100     IF WFP-CARD-GRP-ACTIVE EQUAL 'Y'
023200         MOVE WFP-CRD-WORK TO WFP-CTB-GROUP-KEY
023300     ELSE
023400         MOVE SPACES TO WFP-CTB-GROUP-KEY
023500     END-IF.
023600     MOVE ZEROS TO WFP-CTB-DET-AMT WFP-CTB-DET-VOL.
023700     MOVE 1     TO WFP-CTB-DET-CNT.
023800     CALL 'WFPCTLB' USING WFP-CTB-AREA.
023900     IF WFP-CTB-GROUP-CHANGED AND WFP-CARD-GRP-ACTIVE EQUAL 'Y'
024000         PERFORM 3700-PRINT-GRP-TOT    THRU 3700-EXIT
024100         PERFORM 3400-PRINT-GRP-HEADER THRU 3400-EXIT
024200     END-IF.
024300     PERFORM 3300-PRINT-DETAIL THRU 3300-EXIT.
024400     PERFORM 2100-READ-CRD     THRU 2100-EXIT.
024500 2200-EXIT.
024600     EXIT.
024700*-----------------------------------------------------------------*
024800 3300-PRINT-DETAIL SECTION.
024900*-----------------------------------------------------------------*
025000     MOVE SPACES TO WFP-CARD-DET-LINE.
025100     MOVE WFP-CRD-IDD-13 TO TL-CRD-IDD.
025200     PERFORM 8100-LOOKUP-WORK THRU 8100-EXIT.
025300     MOVE WFP-CARD-WORK-DSC-WK TO TL-CRD-STATE.
025400     MOVE WFP-CRD-DTEND TO WFP-CARD-DATE.
025500     PERFORM 8300-FORMAT-DATE THRU 8300-EXIT.
025600     MOVE WFP-CARD-DATE-TXT TO TL-CRD-DTCHG.
025700     MOVE WFP-CRD-DTPAY TO WFP-CARD-DATE.
025800     PERFORM 8300-FORMAT-DATE THRU 8300-EXIT.
025900     MOVE WFP-CARD-DATE-TXT TO TL-CRD-DTPAY.
026000     MOVE WFP-CRD-DRIVER  TO TL-CRD-DRIVER.
026100     MOVE WFP-CRD-CAR     TO TL-CRD-CAR.
026200     MOVE WFP-CRD-COMMENT TO TL-CRD-COMMENT.
026300     IF WFP-CRD-DAYLIM EQUAL ZEROS
026400         MOVE WFP-DASH TO TL-CRD-LIMIT
026500     ELSE
026600         COMPUTE WFP-CARD-LIM-NUM ROUNDED = WFP-CRD-DAYLIM
026700         MOVE WFP-CARD-LIM-NUM TO WFP-CARD-LIM-ED
026800         MOVE WFP-CARD-LIM-ED  TO TL-CRD-LIMIT
026900     END-IF.
027000     WRITE WPRPTOT-REC FROM WFP-CARD-DET-LINE.
027100     ADD 1 TO WFP-CARD-LINES.
027200 3300-EXIT.
027300     EXIT.
027400*-----------------------------------------------------------------*
027500 3400-PRINT-GRP-HEADER SECTION.
027600*-----------------------------------------------------------------*
027700     MOVE SPACES TO WFP-CARD-DET-LINE.
027800     MOVE WFP-CRD-WORK TO WFP-CARD-WORK-CD.
027900     PERFORM 8100-LOOKUP-WORK-BY-CD THRU 8100Z-EXIT.
028000     STRING 'СОСТОЯНИЕ ' DELIMITED BY SIZE
028100            WFP-CARD-WORK-DSC-WK DELIMITED BY SPACE
028200            ':' DELIMITED BY SIZE
028300            INTO TL-CRD-TEXT
028400     END-STRING.
028500     WRITE WPRPTOT-REC FROM WFP-CARD-DET-LINE.
028600     ADD 1 TO WFP-CARD-LINES.
028700 3400-EXIT.
028800     EXIT.
028900*-----------------------------------------------------------------*
029000 3700-PRINT-GRP-TOT SECTION.
029100*-----------------------------------------------------------------*
029200     MOVE SPACES TO WFP-CARD-DET-LINE.
029300     MOVE WFP-CTB-BRK-GROUP-KEY (1:1) TO WFP-CARD-WORK-CD.
029400     PERFORM 8100-LOOKUP-WORK-BY-CD THRU 8100Z-EXIT.
029500     STRING 'ИТОГО КАРТ (' DELIMITED BY SIZE
029600            WFP-CARD-WORK-DSC-WK DELIMITED BY SPACE
029700            '): ' DELIMITED BY SIZE
029800            INTO TL-CRD-TEXT
029900     END-STRING.
030000     MOVE WFP-CTB-BRK-GRP-CNT TO WFP-CARD-CNT-ED.
030100     MOVE WFP-CARD-CNT-ED TO TL-CRD-LIMIT.
030200     WRITE WPRPTOT-REC FROM WFP-CARD-DET-LINE.
030300     ADD 1 TO WFP-CARD-LINES.
030400 3700-EXIT.
030500     EXIT.
030600*-----------------------------------------------------------------*
030700 3800-PRINT-GRAND SECTION.
030800*-----------------------------------------------------------------*
030900     MOVE SPACES TO WFP-CARD-DET-LINE.
031000     MOVE 'ИТОГО КАРТ:' TO TL-CRD-TEXT.
031100     MOVE WFP-CTB-ALL-CNT TO WFP-CARD-CNT-ED.
031200     MOVE WFP-CARD-CNT-ED TO TL-CRD-LIMIT.
031300     WRITE WPRPTOT-REC FROM WFP-CARD-DET-LINE.
031400     ADD 1 TO WFP-CARD-LINES.
031500 3800-EXIT.
031600     EXIT.
031700*-----------------------------------------------------------------*
031800 3900-PRINT-NODATA SECTION.
031900*-----------------------------------------------------------------*
032000     MOVE SPACES TO WFP-CARD-DET-LINE.
032100     MOVE 'КАРТЫ ОТСУТСТВУЮТ' TO TL-CRD-TEXT.
032200     WRITE WPRPTOT-REC FROM WFP-CARD-DET-LINE.
032300     ADD 1 TO WFP-CARD-LINES.
032400 3900-EXIT.
032500     EXIT.
032600*-----------------------------------------------------------------*
032700 8100-LOOKUP-WORK SECTION.
032800*-----------------------------------------------------------------*
032900     EVALUATE WFP-CRD-WORK
033000         WHEN 1  MOVE '1' TO WFP-CARD-WORK-CHR
033100         WHEN 0  MOVE '0' TO WFP-CARD-WORK-CHR
033200         WHEN OTHER MOVE '-' TO WFP-CARD-WORK-CHR
033300     END-EVALUATE.
033400     SET WFP-WORK-IX TO 1.
033500     SEARCH WFP-WORK-ENT
033600         AT END
033700             MOVE '??????' TO WFP-CARD-WORK-DSC-WK
033800         WHEN WFP-WORK-COD (WFP-WORK-IX) EQUAL WFP-CARD-WORK-CHR
033900             MOVE WFP-WORK-DSC (WFP-WORK-IX) TO WFP-CARD-WORK-DSC-WK
034000     END-SEARCH.
034100 8100-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------------*
034400 8100-LOOKUP-WORK-BY-CD SECTION.
034500*-----------------------------------------------------------------*
034600     EVALUATE WFP-CARD-WORK-CD
034700         WHEN 1  MOVE '1' TO WFP-CARD-WORK-CHR
034800         WHEN 0  MOVE '0' TO WFP-CARD-WORK-CHR
034900         WHEN OTHER MOVE '-' TO WFP-CARD-WORK-CHR
035000     END-EVALUATE.
035100     SET WFP-WORK-IX TO 1.
035200     SEARCH WFP-WORK-ENT
035300         AT END
035400             MOVE '??????' TO WFP-CARD-WORK-DSC-WK
035500         WHEN WFP-WORK-COD (WFP-WORK-IX) EQUAL WFP-CARD-WORK-CHR
035600             MOVE WFP-WORK-DSC (WFP-WORK-IX) TO WFP-CARD-WORK-DSC-WK
035700     END-SEARCH.
035800 8100Z-EXIT.
035900     EXIT.
036000*-----------------------------------------------------------------*
036100 8300-FORMAT-DATE SECTION.
036200*-----------------------------------------------------------------*
036300     IF WFP-CARD-DATE EQUAL WFP-SENTINEL-DATE
036400         MOVE WFP-DASH TO WFP-CARD-DATE-TXT
036500     ELSE
036600         MOVE WFP-CARD-DATE TO WFP-CARD-DATE-ED
036700         MOVE WFP-CARD-DATE-ED TO WFP-CARD-DATE-TXT
036800     END-IF.
036900 8300-EXIT.
037000     EXIT.
037100*-----------------------------------------------------------------*
037200 8900-WRITE-TEXT-LINE SECTION.
037300*-----------------------------------------------------------------*
037400     WRITE WPRPTOT-REC FROM WFP-CARD-TEXT-LINE.
037500     ADD 1 TO WFP-CARD-LINES.
037600 8900-EXIT.
037700     EXIT.
037800 END PROGRAM WFPCARD.
